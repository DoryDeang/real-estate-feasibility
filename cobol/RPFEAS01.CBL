000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        RPFEAS01.                                             
000300 AUTHOR.            D. K. OSTRANDER.                                      
000400 INSTALLATION.      MIDWEST CAPITAL GROUP - DES MOINES, IA.               
000500 DATE-WRITTEN.      03/14/89.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INVESTMENT ANALYSIS.           
000800                                                                          
000900******************************************************************        
001000*  RPFEAS01 -- REAL ESTATE FEASIBILITY BATCH CALCULATOR                   
001100*                                                                         
001200*  READS THE PROPERTY ASSUMPTION FILE (ONE RECORD PER CASE)               
001300*  AND BUILDS A YEAR BY YEAR CASH FLOW PROJECTION FOR EACH                
001400*  PROPERTY OVER ITS HOLDING PERIOD, THEN DERIVES IRR, NPV,               
001500*  YIELDS, CAP RATE, CASH ON CASH RETURN AND AN INVESTMENT                
001600*  VERDICT (STRONG-BUY / MODERATE / REJECT).  WRITES A                    
001700*  PROJECTION DETAIL RECORD PER PROPERTY-YEAR, A SUMMARY                  
001800*  RECORD PER PROPERTY, AND A PRINTED FEASIBILITY REPORT.                 
001900*                                                                         
002000*  REPLACES THE ANALYSTS' SPREADSHEET WORKBOOK FORMERLY USED              
002100*  TO SCREEN ACQUISITION CANDIDATES FOR THE INVESTMENT DESK.              
002200*                                                                         
002300*  FILE NOTES --                                                          
002400*    PROPIN  (PROPERTY-FILE) INPUT, ONE RECORD PER CASE, BUILT            
002500*            BY THE ANALYST FROM THE ANALYST SCREENING                    
002600*            WORKSHEET.  SEE AR-0671 FOR WHY THE FOURTEEN                 
002700*            ASSUMPTION FIELDS ARE SIZED THE WAY THEY ARE.                
002800*    PRJDET  (DETAIL-FILE) OUTPUT, ONE RECORD PER PROPERTY-YEAR,          
002900*            PICKED UP BY THE PORTFOLIO EXTRACT JOB -- AR-0644.           
003000*    PRJSUM  (SUMMARY-FILE) OUTPUT, ONE RECORD PER PROPERTY,              
003100*            ALSO PICKED UP BY THE PORTFOLIO EXTRACT JOB.                 
003200*    FEASRPT (REPORT-FILE) OUTPUT, THE PRINTED REPORT -- THE              
003300*            ONLY ONE OF THE FOUR AN ANALYST EVER LOOKS AT                
003400*            DIRECTLY.                                                    
003500*                                                                         
003600*  NO SUBPROGRAMS ARE CALLED.  THIS IS A SINGLE COMPILE UNIT,             
003700*  RUN AS ONE STEP IN THE OVERNIGHT PORTFOLIO SCREENING JOB.              
003800*                                                                         
003900*  KNOWN LIMITATIONS, CARRIED FORWARD SINCE ORIGINAL WRITE-UP --          
004000*    - HOLDING PERIOD IS CAPPED AT 50 YEARS (WS-CASH-FLOW-TABLE           
004100*      SIZING).  NO CASE HAS EVER NEEDED MORE.                            
004200*    - MORTGAGE PAYMENT IS CHARGED EVERY HOLDING YEAR REGARDLESS          
004300*      OF LOAN PAYOFF -- SEE AR-0610.                                     
004400*    - IRR THAT TRULY DIVERGES REPORTS ZERO RATHER THAN AN ERROR          
004500*      CODE -- SEE AR-0502 AND AR-0809 FOR THE FULL HISTORY.              
004600*                                                                         
004700*  DATA-NAME PREFIX KEY --                                                
004800*    PI-  PROP-IN-REC (INPUT ASSUMPTION FIELDS)                           
004900*    DO-  DET-OUT-REC (PROJECTION DETAIL OUTPUT FIELDS)                   
005000*    SO-  SUM-OUT-REC (SUMMARY/METRICS OUTPUT FIELDS)                     
005100*    WS-  WORKING-STORAGE (CASE-LEVEL FIGURES AND TOTALS)                 
005200*    RPT- PRINT-LINE FIELDS (WHAT ACTUALLY GOES ON PAPER)                 
005300*                                                                         
005400*  DESK POLICY REFERENCES -- MOST OF THE 'AR-NNNN' CITATIONS              
005500*  SCATTERED THROUGH THIS PROGRAM POINT BACK TO ONE OF THESE              
005600*  UNDERWRITING POLICY DOCUMENTS ON FILE WITH THE INVESTMENT              
005700*  DESK:  THE ANALYST SCREENING WORKSHEET (REJECT CRITERIA AND            
005800*  FIELD DEFINITIONS), THE DESK CRITERIA MEMO (HURDLE RATE AND            
005900*  VERDICT THRESHOLDS), AND THE REPORT STYLE GUIDE (EDIT PICTURE          
006000*  AND SIGN-PLACEMENT CONVENTIONS).  NONE OF THE THREE ARE HELD           
006100*  ON THIS SYSTEM -- ASK THE DESK FOR THE CURRENT COPY BEFORE             
006200*  CHANGING A THRESHOLD OR A REJECT MESSAGE.                              
006300*                                                                         
006400*  TESTING NOTE -- THE DESK KEEPS A SMALL DECK OF SAMPLE PROPIN           
006500*  CASES COVERING A ZERO-RATE LOAN, A LOSS-MAKING DEAL (NEGATIVE          
006600*  CASH FLOW EVERY YEAR), A DEAL WHOSE IRR NEVER CONVERGES, AND           
006700*  ONE DELIBERATELY BAD RECORD PER 2100-VALIDATION RULE.  RUN             
006800*  THAT DECK AFTER ANY CHANGE TO 2300-FINANCING, 2500-IRR-CALC            
006900*  OR 2100-VALIDATION BEFORE TURNING A FIX LOOSE ON A REAL                
007000*  PORTFOLIO BATCH.                                                       
007100******************************************************************        
007200*                                                                         
007300*  CHANGE LOG                                                             
007400*  ----------                                                             
007500*  DATE     BY   REQ NO   DESCRIPTION                                     
007600*  -------- ---- -------- --------------------------------                
007700*  03/14/89 DKO  AR-0447  ORIGINAL PROGRAM.                               
007800*  03/29/89 DKO  AR-0447  ADDED SALE-YEAR NET PROCEEDS CALC               
007900*                         (VALUE - SELLING COSTS - PAYOFF).               
008000*  05/02/89 DKO  AR-0461  CORRECTED MONTHLY PAYMENT FORMULA               
008100*                         FOR ZERO-RATE LOANS.                            
008200*  11/09/89 RJT  AR-0502  ADDED NEWTON-RAPHSON IRR ROUTINE,               
008300*                         REPLACING THE OLD TABLE LOOKUP.                 
008400*  02/06/90 RJT  AR-0502  IRR DIVERGENCE NOW FORCED TO ZERO               
008500*                         INSTEAD OF ABENDING THE STEP.                   
008600*  07/18/90 DKO  AR-0533  ADDED VALIDATION PASS AND REJECT                
008700*                         LISTING, MODELED ON THE CBLANL05                
008800*                         POP-SALES ERROR ROUTINE.                        
008900*  01/22/91 MHV  AR-0559  ADDED GROSS/NET YIELD AND CAP RATE              
009000*                         TO THE SUMMARY RECORD.                          
009100*  09/03/91 MHV  AR-0559  ADDED CASH-ON-CASH AND TOTAL RETURN             
009200*                         COLUMNS TO THE FOOTER BLOCK.                    
009300*  04/11/92 DKO  AR-0588  ADDED STRONG-BUY/MODERATE/REJECT                
009400*                         VERDICT CLASSIFICATION.                         
009500*  10/06/93 RJT  AR-0610  RAN AWAY LOAN-TERM VS HOLDING-YEAR              
009600*                         MISMATCH -- MORTGAGE NOW CHARGED                
009700*                         EVERY HOLDING YEAR PER DESK POLICY.             
009800*  06/14/94 MHV  AR-0629  END OF RUN CONTROL TOTALS ADDED.                
009900*  01/09/95 DKO  AR-0644  DETAIL AND SUMMARY OUTPUT SPLIT OUT             
010000*                         OF THE PRINT FILE INTO THEIR OWN                
010100*                         LINE SEQUENTIAL FILES FOR THE NEW               
010200*                         DOWNSTREAM PORTFOLIO EXTRACT JOB.               
010300*  08/02/96 LFB  AR-0671  WIDENED PROPERTY-PRICE AND MONTHLY              
010400*                         RENT FIELDS -- 1994 PORTFOLIO HAD               
010500*                         VALUES TRUNCATING SILENTLY.                     
010600*  12/01/98 LFB  AR-0703  YEAR 2000 DATE WINDOW FIX.  REPORT              
010700*                         HEADING NOW CARRIES A 4-DIGIT YEAR;             
010800*                         2-DIGIT WS-RUN-YY KEPT ONLY FOR THE             
010900*                         ARCHIVE INDEX UTILITY (RUNS AGAINST             
011000*                         OLD 2-DIGIT KEYS UNTIL IT IS RECUT).            
011100*  04/01/99 LFB  AR-0703  VERIFIED VS Y2K TEST DECK, NO OTHER     Y2K0703 
011200*                         DATE-SENSITIVE LOGIC FOUND.                     
011300*  03/17/01 GHN  AR-0755  DISCOUNT RATE NOW CARRIED PER CASE              
011400*                         INSTEAD OF A DESK-WIDE CONSTANT.                
011500*  09/25/03 GHN  AR-0788  ADDED REJECT COUNT TO GRAND TOTALS              
011600*                         PER INTERNAL AUDIT REQUEST.                     
011700*  02/11/04 TJK  AR-0801  CUMULATIVE C/F ON THE DETAIL LINE NOW           
011800*                         STARTS FROM THE DOWN PAYMENT OUTLAY,            
011900*                         NOT ZERO -- YEAR-1 FIGURE WAS SHORT BY          
012000*                         THE DOWN PAYMENT ON EVERY CASE.                 
012100*  06/03/04 TJK  AR-0809  IRR NO LONGER FORCED TO ZERO WHEN THE           
012200*                         NEWTON-RAPHSON DERIVATIVE HITS ZERO --          
012300*                         ONLY TRUE DIVERGENCE DOES THAT NOW.             
012400*                         ZERO-DERIVATIVE CASE REPORTS THE RATE           
012500*                         IT STOPPED AT, PER ANALYST REQUEST.             
012600*  09/14/04 GHN  AR-0814  ADDED TOTAL RETURN TO THE PRINTED               
012700*                         PROPERTY FOOTER BLOCK -- WAS ONLY ON            
012800*                         THE SUMMARY FILE AND GRAND TOTAL.               
012900*  03/08/05 TJK  AR-0822  INTERNAL AUDIT CLEANUP -- DROPPED THE           
013000*                         UPSI-0 REJECT-DUMP SWITCH (DEFAULTED            
013100*                         OFF AND WAS SILENTLY SUPPRESSING THE            
013200*                         REJECT LISTING); REJECT LINE NOW ALSO           
013300*                         ECHOES THE RAW INPUT RECORD.  MONEY             
013400*                         AND PERCENT FIGURES ON THE REPORT NOW           
013500*                         CARRY A LEADING SIGN INSTEAD OF A               
013600*                         TRAILING ONE, PER DESK STYLE GUIDE.             
013700*  07/19/05 TJK  AR-0838  DROPPED FILE STATUS ON THE FOUR SELECTS         
013800*                         AND THE WS-FILE-STATUSES BLOCK -- NOBODY        
013900*                         EVER TESTED THEM AND THEY WERE JUST             
014000*                         SITTING THERE.  IF WE WANT I-O ERROR            
014100*                         TRAPPING LATER, WIRE IT THROUGH                 
014200*                         ERR-SWITCH LIKE THE EDIT CHECKS.  ALSO          
014300*                         RETITLED THE RULE-SOURCE COMMENTS TO            
014400*                         THE ANALYST SCREENING WORKSHEET/DESK            
014500*                         CRITERIA WE ACTUALLY EDIT AGAINST.              
014600*  09/06/05 TJK  AR-0851  DOCUMENTATION PASS ONLY -- NO LOGIC             
014700*                         CHANGED.  EXPANDED THE IN-LINE REMARKS          
014800*                         THROUGH THE WORKING-STORAGE LAYOUTS AND         
014900*                         THE PROCEDURE DIVISION AFTER THE AR-0838        
015000*                         WALKTHROUGH TURNED UP SPOTS WHERE A NEW         
015100*                         HAND ON THE PROGRAM WOULD HAVE TO               
015200*                         RE-DERIVE THE REASONING FROM SCRATCH.           
015300******************************************************************        
015400                                                                          
015500*----------------------------------------------------------------         
015600* ENVIRONMENT DIVISION.                                                   
015700* C01 NAMES THE PRINTER'S CHANNEL 1 PUNCH SO 9100-PROPERTY-HEADING        
015800* CAN SKIP TO A FRESH PAGE BY NAME (TOP-OF-FORM) INSTEAD OF A             
015900* HARD-CODED LINE COUNT -- STANDARD ACROSS EVERY REPORT PROGRAM           
016000* IN THIS SHOP.                                                           
016100*----------------------------------------------------------------         
016200 ENVIRONMENT DIVISION.                                                    
016300 CONFIGURATION SECTION.                                                   
016400 SPECIAL-NAMES.                                                           
016500    C01 IS TOP-OF-FORM.                                                   
016600                                                                          
016700 INPUT-OUTPUT SECTION.                                                    
016800 FILE-CONTROL.                                                            
016900                                                                          
017000*    PROPERTY ASSUMPTION INPUT -- ONE RECORD PER CASE.  LINE              
017100*    SEQUENTIAL SO THE DESK CAN BUILD OR EDIT A BATCH WITH ANY            
017200*    TEXT EDITOR RATHER THAN A SPECIAL-PURPOSE LOADER.                    
017300    SELECT PROPERTY-FILE  ASSIGN TO PROPIN                                
017400        ORGANIZATION IS LINE SEQUENTIAL.                                  
017500                                                                          
017600*    PROJECTION DETAIL OUTPUT -- ONE PER PROPERTY-YEAR, FEEDING           
017700*    THE DOWNSTREAM EXTRACT JOB THAT AR-0644 SET UP.                      
017800    SELECT DETAIL-FILE    ASSIGN TO PRJDET                                
017900        ORGANIZATION IS LINE SEQUENTIAL.                                  
018000                                                                          
018100*    SUMMARY/METRICS OUTPUT -- ONE PER PROPERTY, ALSO PICKED UP           
018200*    BY THE SAME DOWNSTREAM EXTRACT JOB.                                  
018300    SELECT SUMMARY-FILE   ASSIGN TO PRJSUM                                
018400        ORGANIZATION IS LINE SEQUENTIAL.                                  
018500                                                                          
018600*    PRINTED FEASIBILITY REPORT -- THE ONLY OUTPUT THE ANALYST            
018700*    ACTUALLY READS; THE OTHER THREE FILES ARE MACHINE-TO-MACHINE.        
018800    SELECT REPORT-FILE    ASSIGN TO FEASRPT                               
018900        ORGANIZATION IS RECORD SEQUENTIAL.                                
019000                                                                          
019100 DATA DIVISION.                                                           
019200 FILE SECTION.                                                            
019300                                                                          
019400*----------------------------------------------------------------         
019500* PROPERTY-FILE -- PROPERTY ASSUMPTION RECORD, ONE PER CASE.              
019600* 100 BYTES.  ORIGINALLY CUT NARROWER; WIDENED AND REPACKED TO            
019700* THE FOURTEEN ASSUMPTION FIELDS BELOW WHEN THE 1994 PORTFOLIO            
019800* LOAD STARTED TRUNCATING VALUES SILENTLY -- SEE AR-0671.                 
019900*----------------------------------------------------------------         
020000 FD  PROPERTY-FILE                                                        
020100        LABEL RECORD IS STANDARD                                          
020200        RECORD CONTAINS 100 CHARACTERS                                    
020300        DATA RECORD IS PROP-IN-REC.                                       
020400                                                                          
020500 01  PROP-IN-REC.                                                         
020600*    CASE IDENTITY -- THE KEY THE OTHER THREE FILES CARRY                 
020700*    FORWARD SO A SUMMARY OR DETAIL RECORD CAN BE TRACED BACK             
020800*    TO ITS PROPERTY.                                                     
020900    05  PI-PROPERTY-ID            PIC X(08).                              
021000    05  PI-PROPERTY-NAME          PIC X(20).                              
021100*    (PROPERTY-ID IS WHATEVER CASE NUMBER THE ANALYST WROTE ON            
021200*    THE SCREENING WORKSHEET -- THIS PROGRAM DOES NOT VALIDATE            
021300*    THAT IT IS UNIQUE ACROSS A BATCH; THAT IS THE ANALYST'S JOB.)        
021400*    PURCHASE TERMS -- PRICE, DOWN PAYMENT PERCENT AND THE                
021500*    LOAN'S TERM AND RATE.  1000-INIT DERIVES THE LOAN AMOUNT             
021600*    AND MONTHLY PAYMENT FROM THESE FOUR.                                 
021700    05  PI-PROPERTY-PRICE         PIC 9(11)V99.                           
021800    05  PI-DOWN-PAYMENT-PCT       PIC 9(03)V99.                           
021900    05  PI-LOAN-TERM-YEARS        PIC 9(02).                              
022000    05  PI-INTEREST-RATE-PCT      PIC 9(02)V99.                           
022100*    (RATE IS A NOMINAL ANNUAL PERCENT, KEYED AS THE LENDER               
022200*    QUOTES IT -- 2300-FINANCING DIVIDES BY 12 TO GET THE                 
022300*    MONTHLY RATE THE AMORTIZATION FORMULA ACTUALLY USES.)                
022400*    OPERATING ASSUMPTIONS -- YEAR-ONE RENT AND EXPENSES, PLUS            
022500*    THE VACANCY HAIRCUT AND ANNUAL RENT ESCALATION USED TO               
022600*    PROJECT EVERY LATER HOLDING YEAR IN 2400-PROJECTION.                 
022700    05  PI-MONTHLY-RENT           PIC 9(09)V99.                           
022800    05  PI-MONTHLY-EXPENSES       PIC 9(09)V99.                           
022900    05  PI-VACANCY-RATE-PCT       PIC 9(03)V99.                           
023000    05  PI-RENT-INCREASE-PCT      PIC 9(02)V99.                           
023100*    (ESCALATION IS APPLIED ONCE PER HOLDING YEAR, COMPOUNDED,            
023200*    NOT SIMPLE INTEREST -- SEE THE COMPUTE AT THE BOTTOM OF              
023300*    2400-PROJECTION.)                                                    
023400*    EXIT ASSUMPTIONS -- HOW LONG THE DESK PLANS TO HOLD THE              
023500*    PROPERTY, THE ASSUMED APPRECIATION RATE, WHAT SELLING                
023600*    COSTS THE SALE, AND THE DISCOUNT RATE 2600-NPV-CALC USES             
023700*    TO BRING THE CASH FLOWS BACK TO PRESENT VALUE.                       
023800    05  PI-HOLDING-PERIOD-YRS     PIC 9(02).                              
023900    05  PI-APPRECIATION-PCT       PIC 9(02)V99.                           
024000*    (APPRECIATION COMPOUNDS OVER THE WHOLE HOLDING PERIOD IN             
024100*    ONE SHOT IN 2450-SALE-PROCEEDS, NOT YEAR BY YEAR.)                   
024200    05  PI-SELLING-COSTS-PCT      PIC 9(02)V99.                           
024300*    (COSTS ARE A SINGLE ALL-IN PERCENT OF SALE VALUE -- BROKER           
024400*    COMMISSION, TITLE WORK AND TRANSFER TAX ARE NOT BROKEN OUT           
024500*    SEPARATELY ON THIS LAYOUT.)                                          
024600    05  PI-DISCOUNT-RATE-PCT      PIC 9(02)V99.                           
024700*    PAD OUT TO THE FULL 100-BYTE RECORD -- ROOM FOR ONE MORE             
024800*    ASSUMPTION FIELD BEFORE THE LAYOUT HAS TO WIDEN AGAIN.               
024900    05  FILLER                    PIC X(03).                              
025000                                                                          
025100* RAW-BYTES ALIAS OF THE INPUT RECORD -- USED TO ECHO A                   
025200* REJECTED RECORD TO THE REPORT WITHOUT FIELD-BY-FIELD MOVES.             
025300 01  PROP-IN-REC-X REDEFINES PROP-IN-REC.                                 
025400    05  PI-RAW-RECORD             PIC X(100).                             
025500                                                                          
025600*----------------------------------------------------------------         
025700* DETAIL-FILE -- ONE PROJECTION LINE PER PROPERTY PER HOLDING             
025800* YEAR.  80 BYTES, MATCHES THE DOWNSTREAM EXTRACT LAYOUT --               
025900* AR-0644.                                                                
026000*----------------------------------------------------------------         
026100 FD  DETAIL-FILE                                                          
026200        LABEL RECORD IS STANDARD                                          
026300        RECORD CONTAINS 80 CHARACTERS                                     
026400        DATA RECORD IS DET-OUT-REC.                                       
026500                                                                          
026600 01  DET-OUT-REC.                                                         
026700*    KEY -- PROPERTY ID PLUS THE HOLDING YEAR NUMBER (1 THROUGH           
026800*    PI-HOLDING-PERIOD-YRS), SO A DOWNSTREAM EXTRACT CAN SORT             
026900*    BACK INTO YEAR ORDER PER PROPERTY.                                   
027000    05  DO-PROPERTY-ID            PIC X(08).                              
027100    05  DO-YEAR-NUMBER            PIC 9(02).                              
027200*    (YEAR NUMBER IS 1-ORIGIN, NOT ZERO-ORIGIN LIKE THE CASH              
027300*    FLOW TABLE SUBSCRIPT -- DO NOT CONFUSE THE TWO.)                     
027400*    ONE YEAR'S PROJECTION -- INCOME, EXPENSES AND DEBT                   
027500*    SERVICE NET DOWN TO THE YEAR'S CASH FLOW, WHICH                      
027600*    2400-PROJECTION ALSO ROLLS INTO A RUNNING                            
027700*    CUMULATIVE TOTAL FOR THE PAYBACK-PERIOD CHECK.                       
027800    05  DO-RENTAL-INCOME          PIC S9(11)V99.                          
027900    05  DO-ANNUAL-EXPENSES        PIC S9(11)V99.                          
028000    05  DO-ANNUAL-MORTGAGE        PIC S9(11)V99.                          
028100    05  DO-CASH-FLOW              PIC S9(12)V99.                          
028200    05  DO-CUMULATIVE-CASH-FLOW   PIC S9(12)V99.                          
028300*    PAD TO THE 80-BYTE RECORD THE DOWNSTREAM EXTRACT EXPECTS.            
028400    05  FILLER                    PIC X(03).                              
028500                                                                          
028600* RAW-BYTES ALIAS -- BLANKS THE WHOLE RECORD BEFORE THE FIELD             
028700* MOVES SO A SHORT MOVE NEVER LEAVES OLD DATA IN THE FILLER.              
028800 01  DET-OUT-REC-X REDEFINES DET-OUT-REC.                                 
028900    05  DO-RAW-RECORD             PIC X(80).                              
029000                                                                          
029100* NOT USED TODAY -- HELD OVER FOR THE SAME REASON AS                      
029200* SO-RAW-RECORD BELOW, IN CASE A DOWNSTREAM CHANGE EVER NEEDS             
029300* TO ECHO A WHOLE DETAIL RECORD WITHOUT FIELD-BY-FIELD MOVES.             
029400*----------------------------------------------------------------         
029500* SUMMARY-FILE -- ONE METRICS/VERDICT RECORD PER PROPERTY.                
029600* 110 BYTES, MATCHES THE DOWNSTREAM EXTRACT LAYOUT -- AR-0644.            
029700*----------------------------------------------------------------         
029800 FD  SUMMARY-FILE                                                         
029900        LABEL RECORD IS STANDARD                                          
030000        RECORD CONTAINS 110 CHARACTERS                                    
030100        DATA RECORD IS SUM-OUT-REC.                                       
030200                                                                          
030300 01  SUM-OUT-REC.                                                         
030400*    KEY AND THE CASH ACTUALLY PUT DOWN AT CLOSING -- THE DENOM-          
030500*    INATOR ON CASH-ON-CASH BELOW AND THE FIRST LINE OF THE               
030600*    RUN-WIDE GRAND TOTAL 3000-CLOSING PRINTS.                            
030700    05  SO-PROPERTY-ID            PIC X(08).                              
030800    05  SO-INITIAL-INVESTMENT     PIC 9(11)V99.                           
030900*    RETURN METRICS -- IRR FROM 2500-IRR-CALC AND NPV FROM                
031000*    2600-NPV-CALC, THE TWO FIGURES PRINTED FIRST ON THE FOOTER           
031100*    LINE SINCE THEY DRIVE THE ACCEPT/REJECT VERDICT.                     
031200    05  SO-IRR-PCT                PIC S9(04)V99.                          
031300    05  SO-NPV-AMOUNT             PIC S9(12)V99.                          
031400*    YIELD RATIOS -- GROSS AND NET YIELD, CAP RATE AND CASH-ON-           
031500*    CASH, ALL COMPUTED IN 2700-RATIO-METRICS OFF YEAR-ONE                
031600*    FIGURES ONLY.                                                        
031700    05  SO-GROSS-YIELD-PCT        PIC S9(03)V99.                          
031800    05  SO-NET-YIELD-PCT          PIC S9(03)V99.                          
031900    05  SO-CAP-RATE-PCT           PIC S9(03)V99.                          
032000    05  SO-CASH-ON-CASH-PCT       PIC S9(04)V99.                          
032100*    TOTAL RETURN OVER THE WHOLE HOLDING PERIOD, AND THE                  
032200*    ACCEPT/MARGINAL/REJECT VERDICT TEXT OUT OF 2800-VERDICT.             
032300    05  SO-TOTAL-RETURN           PIC S9(12)V99.                          
032400    05  SO-VERDICT                PIC X(10).                              
032500*    (SAME THREE VALUES AS WS-VERDICT -- 'STRONG-BUY',                    
032600*    'MODERATE' OR 'REJECT', LEFT-JUSTIFIED, TRAILING SPACES.)            
032700*    PAD TO THE 110-BYTE RECORD -- WIDEST OF THE THREE OUTPUT             
032800*    LAYOUTS, WITH THE MOST ROOM LEFT FOR A FUTURE METRIC.                
032900    05  FILLER                    PIC X(24).                              
033000                                                                          
033100*    RAW-BYTES ALIAS -- SAME PURPOSE AS PI-RAW-RECORD AND                 
033200*    DO-RAW-RECORD ABOVE, KEPT MAINLY FOR CONSISTENCY SINCE               
033300*    NOTHING TODAY MOVES A WHOLE SUMMARY RECORD IN ONE SHOT.              
033400 01  SUM-OUT-REC-X REDEFINES SUM-OUT-REC.                                 
033500    05  SO-RAW-RECORD             PIC X(110).                             
033600                                                                          
033700*----------------------------------------------------------------         
033800* REPORT-FILE -- PRINTED FEASIBILITY REPORT, 132 COLUMNS.                 
033900* LABEL OMITTED SINCE THIS GOES TO THE PRINT SPOOL, NOT TAPE OR           
034000* DISK -- NO HEADER LABEL FOR AN OPERATOR TO CHECK.                       
034100*----------------------------------------------------------------         
034200 FD  REPORT-FILE                                                          
034300        LABEL RECORD IS OMITTED                                           
034400        RECORD CONTAINS 132 CHARACTERS                                    
034500*        LINAGE 60/FOOTING 55 -- FIVE LINES RESERVED AT THE               
034600*        BOTTOM OF EVERY PAGE SO A FOOTER BLOCK NEVER SPLITS              
034700*        ACROSS A PAGE BREAK; 9100-PROPERTY-HEADING TESTS EOP             
034800*        AGAINST THIS FOOTING LINE, NOT THE PHYSICAL PAGE END.            
034900        LINAGE IS 60 WITH FOOTING AT 55                                   
035000        DATA RECORD IS PRTLINE.                                           
035100                                                                          
035200*    ONE GENERIC 132-BYTE PRINT SLOT -- EVERY RPT-* LAYOUT BELOW          
035300*    IS MOVED INTO THIS SAME RECORD ON ITS WAY TO THE WRITE.              
035400 01  PRTLINE                      PIC X(132).                             
035500                                                                          
035600 WORKING-STORAGE SECTION.                                                 
035700                                                                          
035800* RUN SWITCHES -- ONE THREE-CHARACTER 'YES'/'NO ' FLAG PER                
035900* CONDITION, EACH WITH ITS OWN 88-LEVEL, IN THE HOUSE STYLE.              
036000 01  WS-SWITCHES.                                                         
036100*    DRIVES THE MAIN READ LOOP IN 0000-RPFEAS01.                          
036200    05  MORE-RECS                 PIC X(03) VALUE 'YES'.                  
036300        88  NO-MORE-RECORDS          VALUE 'NO '.                         
036400*    SET BY 2100-VALIDATION, TESTED BY 2000-MAINLINE.                     
036500    05  ERR-SWITCH                PIC X(03) VALUE 'NO '.                  
036600        88  REC-IS-INVALID           VALUE 'YES'.                         
036700*    SET BY 2500-IRR-CALC ONLY WHEN THE ITERATION COUNT RUNS OUT          
036800*    WITHOUT CONVERGING -- TRUE DIVERGENCE, PER AR-0809.                  
036900    05  IRR-FAIL-SWITCH           PIC X(03) VALUE 'NO '.                  
037000        88  IRR-DID-NOT-CONVERGE     VALUE 'YES'.                         
037100*    SET BY 2510-IRR-ITERATE THE MOMENT IT HAS AN ANSWER (OR A            
037200*    DEAD DERIVATIVE) -- ENDS THE DRIVING PERFORM IN 2500-IRR-            
037300*    CALC.                                                                
037400    05  IRR-STOP-SWITCH           PIC X(03) VALUE 'NO '.                  
037500        88  IRR-ITERATION-DONE       VALUE 'YES'.                         
037600*    ROOM FOR ONE MORE SWITCH BEFORE THIS GROUP OUTGROWS ITS              
037700*    ORIGINAL BOUNDARY -- LEFT OVER FROM AR-0447.                         
037800    05  FILLER                    PIC X(07).                              
037900                                                                          
038000* TODAY'S DATE, BROKEN OUT TWO WAYS.  WS-RUN-YY IS KEPT ONLY              
038100* SO THE OLD ARCHIVE INDEX UTILITY (KEYED ON A 2-DIGIT YEAR)              
038200* STILL BUILDS A MATCHING KEY -- SEE AR-0703, 12/01/98.                   
038300 01  WS-CURRENT-DATE.                                                     
038400    05  WS-CURR-YEAR              PIC 9(04).                              
038500    05  WS-CURR-MONTH             PIC 9(02).                              
038600    05  WS-CURR-DAY               PIC 9(02).                              
038700* CENTURY/YEAR VIEW OF THE SAME BYTES -- 1000-INIT WINDOWS THE            
038800* TWO-DIGIT YEAR THROUGH WS-RUN-CC/WS-RUN-YY RATHER THAN THE              
038900* FOUR-DIGIT WS-CURR-YEAR ABOVE, SINCE ACCEPT FROM DATE ONLY              
039000* EVER HANDS BACK TWO DIGITS.                                             
039100 01  WS-RUN-DATE-ALT REDEFINES WS-CURRENT-DATE.                           
039200    05  WS-RUN-CC                 PIC 9(02).                              
039300    05  WS-RUN-YY                 PIC 9(02).                              
039400    05  WS-RUN-MMDD               PIC 9(04).                              
039500                                                                          
039600* AR-0703 12/01/98 -- SYSTEM CLOCK ONLY GIVES UP A 2-DIGIT YEAR.          
039700* WE WINDOW IT OURSELVES IN 1000-INIT RATHER THAN TRUST THE               
039800* COMPILER'S DATE INTRINSIC, WHICH THIS SHOP DOES NOT LICENSE.            
039900 01  WS-ACCEPT-DATE.                                                      
040000    05  WS-ACC-YY                 PIC 9(02).                              
040100    05  WS-ACC-MM                 PIC 9(02).                              
040200    05  WS-ACC-DD                 PIC 9(02).                              
040300*    PAD TO AN EVEN 8 BYTES -- MATCHES THE SHOP'S USUAL DATE              
040400*    WORK-AREA WIDTH ON OTHER PROGRAMS.                                   
040500    05  FILLER                    PIC X(02).                              
040600                                                                          
040700* COUNTERS AND ACCUMULATORS THAT ROLL UP OR PRINT AS A GROUP --           
040800* ALL BINARY.  STANDALONE LOOP SUBSCRIPTS ARE 77-LEVELS BELOW.            
040900 01  WS-COUNTERS COMP.                                                    
041000*    RESET TO ZERO ONLY AT PROGRAM START -- PAGE NUMBERING AND            
041100*    RECORD COUNTS RUN FOR THE WHOLE JOB, NOT PER PROPERTY.               
041200    05  WS-PAGE-CTR               PIC 9(04) VALUE ZERO.                   
041300    05  WS-RECS-READ              PIC 9(07) VALUE ZERO.                   
041400    05  WS-RECS-PROCESSED         PIC 9(07) VALUE ZERO.                   
041500    05  WS-RECS-REJECTED          PIC 9(07) VALUE ZERO.                   
041600*    RECOMPUTED FRESH BY 2300-FINANCING FOR EVERY CASE --                 
041700*    LOAN TERM CAN DIFFER PROPERTY TO PROPERTY.                           
041800    05  WS-NUM-PAYMENTS           PIC 9(05) VALUE ZERO.                   
041900    05  WS-REM-PAYMENTS           PIC 9(05) VALUE ZERO.                   
042000*    ROUNDS THE GROUP OUT TO AN EVEN BOUNDARY -- NO CURRENT USE.          
042100    05  FILLER                    PIC 9(04) VALUE ZERO.                   
042200                                                                          
042300* LOOP SUBSCRIPTS -- STANDALONE 77-LEVELS, NOT PART OF ANY                
042400* GROUP MOVE OR GROUP RESET.                                              
042500 77  WS-YEAR                   PIC 9(04) COMP VALUE ZERO.                 
042600 77  WS-IRR-ITER               PIC 9(04) COMP VALUE ZERO.                 
042700 77  WS-CF-IDX                 PIC 9(04) COMP VALUE ZERO.                 
042800                                                                          
042900* RUN-WIDE DOLLAR TOTALS -- ADDED TO ONCE PER CASE IN 2900-               
043000* SUMMARY-OUTPUT, PRINTED ONCE BY 3000-CLOSING.  AR-0629.                 
043100 01  WS-GRAND-TOTALS.                                                     
043200    05  WS-GT-INITIAL-INV         PIC S9(11)V99 VALUE ZERO.               
043300    05  WS-GT-NPV                 PIC S9(12)V99 VALUE ZERO.               
043400    05  WS-GT-TOTAL-RETURN        PIC S9(12)V99 VALUE ZERO.               
043500*    ROOM FOR A FOURTH RUN-WIDE TOTAL IF THE DESK EVER ASKS.              
043600    05  FILLER                    PIC X(08).                              
043700                                                                          
043800*----------------------------------------------------------------         
043900* CURRENT PROPERTY'S ASSUMPTIONS AND WORKING FIGURES.  THIS IS            
044000* THE CLOSEST THING THIS SHOP HAS TO A MASTER RECORD COPYBOOK,            
044100* SO IT CARRIES BOTH THE ASSUMPTION FIELDS AND EVERY FIGURE               
044200* DERIVED FROM THEM DURING ONE PROPERTY'S PROCESSING.                     
044300*----------------------------------------------------------------         
044400 01  WS-PROPERTY-WORK.                                                    
044500*    CASE IDENTITY, CARRIED OVER FROM PI-PROPERTY-ID/-NAME IN             
044600*    2100-VALIDATION.                                                     
044700    05  WS-PROPERTY-ID            PIC X(08).                              
044800    05  WS-PROPERTY-NAME          PIC X(20).                              
044900*    PURCHASE AND FINANCING TERMS, ECHOED FROM THE INPUT RECORD           
045000*    -- 2300-FINANCING WORKS FROM THESE FOUR.                             
045100    05  WS-PROPERTY-PRICE         PIC 9(11)V99.                           
045200    05  WS-DOWN-PAYMENT-PCT       PIC 9(03)V99.                           
045300    05  WS-LOAN-TERM-YEARS        PIC 9(02).                              
045400    05  WS-INTEREST-RATE-PCT      PIC 9(02)V99.                           
045500*    OPERATING ASSUMPTIONS, ECHOED FROM THE INPUT RECORD --               
045600*    2400-PROJECTION GROWS RENT OFF THESE EVERY HOLDING YEAR.             
045700    05  WS-MONTHLY-RENT           PIC 9(09)V99.                           
045800    05  WS-MONTHLY-EXPENSES       PIC 9(09)V99.                           
045900    05  WS-VACANCY-RATE-PCT       PIC 9(03)V99.                           
046000    05  WS-RENT-INCREASE-PCT      PIC 9(02)V99.                           
046100*    EXIT ASSUMPTIONS, ECHOED FROM THE INPUT RECORD -- DRIVE              
046200*    2450-SALE-PROCEEDS AND THE HURDLE RATE IN 2800-VERDICT.              
046300    05  WS-HOLDING-PERIOD-YRS     PIC 9(02).                              
046400    05  WS-APPRECIATION-PCT       PIC 9(02)V99.                           
046500    05  WS-SELLING-COSTS-PCT      PIC 9(02)V99.                           
046600    05  WS-DISCOUNT-RATE-PCT      PIC 9(02)V99.                           
046700                                                                          
046800* FINANCING FIGURES -- AR-0447 / AR-0461.                                 
046900    05  WS-DOWN-PAYMENT           PIC S9(11)V99 VALUE ZERO.               
047000    05  WS-LOAN-AMOUNT            PIC S9(11)V99 VALUE ZERO.               
047100    05  WS-MONTHLY-PMT            PIC S9(11)V99 VALUE ZERO.               
047200                                                                          
047300* YEAR-BY-YEAR WORKING FIGURES, REBUILT EACH TIME THROUGH                 
047400* THE 2400-PROJECTION LOOP.                                               
047500*    RENT GROWS YEAR OVER YEAR OFF THIS FIELD; THE REST OF THE            
047600*    OPERATING LINE (RENT LESS VACANCY, EXPENSES, MORTGAGE) NETS          
047700*    OUT TO THIS YEAR'S OPERATING CASH FLOW BEFORE ANY SALE.              
047800    05  WS-YEAR-MONTHLY-RENT      PIC 9(09)V99 VALUE ZERO.                
047900    05  WS-RENTAL-INCOME          PIC S9(11)V99 VALUE ZERO.               
048000    05  WS-ANNUAL-EXPENSES        PIC S9(11)V99 VALUE ZERO.               
048100    05  WS-ANNUAL-MORTGAGE        PIC S9(11)V99 VALUE ZERO.               
048200    05  WS-OPER-CASH-FLOW         PIC S9(11)V99 VALUE ZERO.               
048300*    FINAL-YEAR SALE FIGURES ONLY -- ZERO EVERY OTHER HOLDING             
048400*    YEAR SINCE 2450-SALE-PROCEEDS IS ONLY PERFORMED ONCE, ON             
048500*    THE LAST PASS THROUGH THE PROJECTION LOOP.                           
048600    05  WS-SALE-VALUE             PIC S9(13)V99 VALUE ZERO.               
048700    05  WS-SELLING-COSTS          PIC S9(13)V99 VALUE ZERO.               
048800    05  WS-LOAN-PAYOFF            PIC S9(13)V99 VALUE ZERO.               
048900    05  WS-NET-SALE-PROCEEDS      PIC S9(13)V99 VALUE ZERO.               
049000*    WHAT ACTUALLY GOES INTO THE CASH FLOW TABLE FOR THIS YEAR,           
049100*    AND THE PAYBACK RUNNING TOTAL PRINTED BESIDE IT.                     
049200    05  WS-YEAR-CASH-FLOW         PIC S9(12)V99 VALUE ZERO.               
049300    05  WS-CUMULATIVE-CASH-FLOW   PIC S9(12)V99 VALUE ZERO.               
049400                                                                          
049500* MONTHLY RATE AND COMPOUNDING FACTORS.  THESE ARE RATIOS,                
049600* NOT MONEY, SO THEY ARE PACKED FOR THE EXTRA DECIMAL PLACES              
049700* NEWTON-RAPHSON NEEDS TO CONVERGE CLEANLY -- SEE AR-0502.                
049800    05  WS-MONTHLY-INT-RATE       PIC S9(03)V9(08) COMP-3                 
049900            VALUE ZERO.                                                   
050000    05  WS-COMPOUND-FACTOR        PIC S9(09)V9(08) COMP-3                 
050100            VALUE ZERO.                                                   
050200*    ALIGNS THIS GROUP TO A SIX-BYTE BOUNDARY, THE SAME PAD               
050300*    WIDTH USED ON EVERY OTHER WORKING-STORAGE GROUP BELOW.               
050400    05  FILLER                    PIC X(06).                              
050500                                                                          
050600*----------------------------------------------------------------         
050700* CASH-FLOW SERIES CF(0..H).  ELEMENT ZERO IS THE INITIAL                 
050800* OUTLAY (NEGATIVE DOWN PAYMENT); ELEMENTS 1-50 ARE THE                   
050900* OPERATING YEARS.  DRIVES BOTH THE IRR AND NPV ROUTINES.                 
051000*----------------------------------------------------------------         
051100 01  WS-CASH-FLOW-TABLE.                                                  
051200*    51 ELEMENTS COVERS THE 50-YEAR MAXIMUM HOLDING PERIOD FROM           
051300*    2100-VALIDATION PLUS ONE FOR THE TIME-ZERO OUTLAY.                   
051400    05  WS-CF-ENTRY OCCURS 51 TIMES.                                      
051500*        SUBSCRIPTED BY WS-CF-IDX, NOT INDEXED -- THIS SHOP HAS           
051600*        NEVER USED INDEXED CLAUSES ON A TABLE, SUBSCRIPTS ONLY.          
051700        10  WS-CF-AMOUNT          PIC S9(12)V99.                          
051800*    SAME SIX-BYTE PAD CONVENTION AS THE OTHER WORKING GROUPS.            
051900    05  FILLER                    PIC X(06).                              
052000                                                                          
052100* IRR (NEWTON-RAPHSON) WORKING FIELDS -- AR-0502.  EVERY RATE             
052200* AND FACTOR HERE IS COMP-3 FOR THE EXTRA DECIMAL PLACES THE              
052300* ITERATION NEEDS TO CONVERGE WITHOUT ROUNDING NOISE.                     
052400 01  WS-IRR-WORK.                                                         
052500    05  WS-IRR-RATE               PIC S9(03)V9(08) COMP-3                 
052600            VALUE ZERO.                                                   
052700    05  WS-NPV-AT-RATE            PIC S9(13)V9(08) COMP-3                 
052800            VALUE ZERO.                                                   
052900    05  WS-NPV-DERIVATIVE         PIC S9(13)V9(08) COMP-3                 
053000            VALUE ZERO.                                                   
053100    05  WS-DISCOUNT-FACTOR        PIC S9(05)V9(08) COMP-3                 
053200            VALUE ZERO.                                                   
053300    05  WS-NPV-ABS-CHECK          PIC S9(13)V9(08) COMP-3                 
053400            VALUE ZERO.                                                   
053500*    THE ANSWER, ONCE 2500-IRR-CALC CONVERGES -- CARRIED TO THE           
053600*    SUMMARY RECORD AND THE PRINTED FOOTER AS A PERCENT.                  
053700    05  WS-IRR-PCT                PIC S9(04)V99 VALUE ZERO.               
053800*    PAD -- LEAVES ROOM IF A SECOND CONVERGENCE-CHECK FIELD IS            
053900*    EVER NEEDED ALONGSIDE WS-NPV-ABS-CHECK ABOVE.                        
054000    05  FILLER                    PIC X(06).                              
054100                                                                          
054200* NPV AND RATIO METRICS -- AR-0559, AR-0755.  REBUILT FRESH               
054300* EACH CASE BY 2600-NPV-CALC AND 2700-RATIO-METRICS.                      
054400 01  WS-METRICS-WORK.                                                     
054500    05  WS-NPV-AMOUNT             PIC S9(12)V99 VALUE ZERO.               
054600    05  WS-NPV-DISCOUNT-RATE      PIC S9(03)V9(08) COMP-3                 
054700            VALUE ZERO.                                                   
054800    05  WS-GROSS-YIELD-PCT        PIC S9(03)V99 VALUE ZERO.               
054900    05  WS-NET-YIELD-PCT          PIC S9(03)V99 VALUE ZERO.               
055000    05  WS-NOI-AMOUNT             PIC S9(11)V99 VALUE ZERO.               
055100    05  WS-CAP-RATE-PCT           PIC S9(03)V99 VALUE ZERO.               
055200    05  WS-CASH-ON-CASH-PCT       PIC S9(04)V99 VALUE ZERO.               
055300    05  WS-TOTAL-RETURN           PIC S9(12)V99 VALUE ZERO.               
055400    05  WS-INITIAL-INVESTMENT     PIC 9(11)V99 VALUE ZERO.                
055500*    PAD -- THIS GROUP HAS GROWN THREE TIMES SINCE ORIGINAL               
055600*    WRITE-UP (AR-0559, AR-0755); THE SIX BYTES BUY ONE MORE.             
055700    05  FILLER                    PIC X(06).                              
055800                                                                          
055900* THE ACCEPT/MODERATE/REJECT CLASSIFICATION TEXT OUT OF                   
056000* 2800-VERDICT -- KEPT SEPARATE FROM WS-METRICS-WORK SINCE IT             
056100* IS TEXT, NOT A NUMBER, AND WAS ADDED A FULL VERSION LATER.              
056200 01  WS-VERDICT-WORK.                                                     
056300*    HOLDS ONE OF 'STRONG-BUY', 'MODERATE' OR 'REJECT' -- SAME            
056400*    TEXT GOES TO SO-VERDICT AND THE PRINTED FOOTER, VERBATIM.            
056500    05  WS-VERDICT                PIC X(10) VALUE SPACES.                 
056600*    PAD -- MATCHES THE SIX-BYTE CONVENTION ELSEWHERE IN THIS             
056700*    SECTION EVEN THOUGH THIS GROUP IS UNLIKELY TO GROW.                  
056800    05  FILLER                    PIC X(06).                              
056900                                                                          
057000                                                                          
057100* W02-PRINT-LINE-LAYOUTS -- ALL LINES ARE 132 BYTES TO MATCH              
057200* THE FEASRPT LINAGE-CONTROLLED PRINT FILE.  BUILT FROM WORK              
057300* AREAS BY THE DETAIL/SUMMARY OUTPUT PARAGRAPHS, THEN WRITTEN FROM        
057400* PRTLINE.                                                                
057500                                                                          
057600* TITLE LINE -- RUN DATE, REPORT TITLE AND PAGE NUMBER.  WRITTEN          
057700* AFTER ADVANCING TOP-OF-FORM SO IT ALWAYS STARTS A FRESH PAGE.           
057800* DATE IS EDITED MM/DD/YYYY SINCE AR-0703 PUT THE FULL FOUR-              
057900* DIGIT YEAR ON THE REPORT; PAGE NUMBER IS ZERO-SUPPRESSED SO IT          
058000* DOES NOT PRINT WITH LEADING ZEROES ON EARLY PAGES.                      
058100 01  RPT-TITLE-LINE.                                                      
058200    05  FILLER                    PIC X(05) VALUE 'DATE:'.                
058300    05  RPT-T-MONTH               PIC 99.                                 
058400    05  FILLER                    PIC X(01) VALUE '/'.                    
058500    05  RPT-T-DAY                 PIC 99.                                 
058600    05  FILLER                    PIC X(01) VALUE '/'.                    
058700    05  RPT-T-YEAR                PIC 9(04).                              
058800    05  FILLER                    PIC X(20) VALUE SPACES.                 
058900    05  FILLER  PIC X(31).                                                
059000        VALUE 'REAL ESTATE FEASIBILITY REPORT'.                           
059100    05  FILLER                    PIC X(40) VALUE SPACES.                 
059200    05  FILLER                    PIC X(05) VALUE 'PAGE:'.                
059300    05  RPT-T-PAGE                PIC ZZZ9.                               
059400    05  FILLER                    PIC X(17) VALUE SPACES.                 
059500                                                                          
059600* PROGRAM/SHOP IDENTIFICATION LINE -- LITERAL, NEVER CHANGES              
059700* CASE TO CASE, SO IT IS BUILT ONCE HERE RATHER THAN MOVED FIELD          
059800* BY FIELD IN THE PROCEDURE DIVISION.  PRINTS RIGHT UNDER THE             
059900* TITLE LINE SO EVERY PAGE OF A MULTI-PAGE RUN CAN BE TRACED              
060000* BACK TO THIS PROGRAM AND THIS DESK IF IT ENDS UP SEPARATED.             
060100 01  RPT-RUNID-LINE.                                                      
060200    05  FILLER                    PIC X(08) VALUE 'RPFEAS01'.             
060300    05  FILLER                    PIC X(47) VALUE SPACES.                 
060400    05  FILLER  PIC X(22).                                                
060500        VALUE 'MIDWEST CAPITAL GROUP'.                                    
060600    05  FILLER                    PIC X(55) VALUE SPACES.                 
060700                                                                          
060800* PROPERTY HEADER LINE -- ID, NAME, ASKING PRICE AND DOWN                 
060900* PAYMENT, EDITED WITH FLOATING DOLLAR SIGNS PER THE DESK                 
061000* STYLE GUIDE.  THE FLOATING '$' STRING SIZES ITSELF TO THE               
061100* LARGEST PRICE THE DESK EXPECTS TO SEE AND SUPPRESSES LEADING            
061200* ZEROES, SO A SMALL DEAL AND A LARGE ONE BOTH PRINT CLEANLY.             
061300 01  RPT-PROP-HDR-LINE.                                                   
061400    05  FILLER                    PIC X(09) VALUE 'PROPERTY:'.            
061500    05  RPT-H-PROP-ID             PIC X(08).                              
061600    05  FILLER                    PIC X(02) VALUE SPACES.                 
061700    05  RPT-H-PROP-NAME           PIC X(20).                              
061800    05  FILLER                    PIC X(03) VALUE SPACES.                 
061900    05  FILLER                    PIC X(06) VALUE 'PRICE:'.               
062000    05  RPT-H-PRICE-ED            PIC $$,$$$,$$$,$$9.99.                  
062100    05  FILLER                    PIC X(03) VALUE SPACES.                 
062200    05  FILLER                    PIC X(05) VALUE 'DOWN:'.                
062300    05  RPT-H-DOWNPMT-ED          PIC $$,$$$,$$9.99.                      
062400    05  FILLER                    PIC X(46) VALUE SPACES.                 
062500                                                                          
062600* DETAIL COLUMN HEADINGS, LINE 1 OF 2 -- COLUMN NAMES OVER THE            
062700* YEAR-BY-YEAR PROJECTION FIGURES.  COLUMN ORDER MATCHES                  
062800* RPT-DETAIL-LINE FIELD FOR FIELD BELOW, SO A CHANGE TO ONE MUST          
062900* BE MIRRORED IN THE OTHER.                                               
063000 01  RPT-COL-HDG-1.                                                       
063100    05  FILLER                    PIC X(05) VALUE SPACES.                 
063200    05  FILLER                    PIC X(02) VALUE 'YR'.                   
063300    05  FILLER                    PIC X(05) VALUE SPACES.                 
063400    05  FILLER  PIC X(14).                                                
063500        VALUE 'RENTAL INCOME '.                                           
063600    05  FILLER                    PIC X(03) VALUE SPACES.                 
063700    05  FILLER  PIC X(14).                                                
063800        VALUE 'ANNUAL EXPENSE'.                                           
063900    05  FILLER                    PIC X(03) VALUE SPACES.                 
064000    05  FILLER  PIC X(14).                                                
064100        VALUE 'DEBT SERVICE  '.                                           
064200    05  FILLER                    PIC X(03) VALUE SPACES.                 
064300    05  FILLER  PIC X(15).                                                
064400        VALUE 'CASH FLOW      '.                                          
064500    05  FILLER                    PIC X(03) VALUE SPACES.                 
064600    05  FILLER  PIC X(15).                                                
064700        VALUE 'CUMULATIVE C/F '.                                          
064800    05  FILLER                    PIC X(36) VALUE SPACES.                 
064900                                                                          
065000* DETAIL COLUMN HEADINGS, LINE 2 OF 2 -- UNDERSCORE RULE BELOW            
065100* EACH COLUMN NAME.  KEPT AS A SEPARATE LINE RATHER THAN                  
065200* UNDERLINING ON THE PRINTER, SINCE THIS SHOP'S LINE PRINTERS             
065300* HAVE NEVER SUPPORTED A TRUE UNDERSCORE CHANNEL.                         
065400 01  RPT-COL-HDG-2.                                                       
065500    05  FILLER                    PIC X(05) VALUE SPACES.                 
065600    05  FILLER                    PIC X(02) VALUE '--'.                   
065700    05  FILLER                    PIC X(05) VALUE SPACES.                 
065800    05  FILLER  PIC X(14).                                                
065900        VALUE '--------------'.                                           
066000    05  FILLER                    PIC X(03) VALUE SPACES.                 
066100    05  FILLER  PIC X(14).                                                
066200        VALUE '--------------'.                                           
066300    05  FILLER                    PIC X(03) VALUE SPACES.                 
066400    05  FILLER  PIC X(14).                                                
066500        VALUE '--------------'.                                           
066600    05  FILLER                    PIC X(03) VALUE SPACES.                 
066700    05  FILLER  PIC X(15).                                                
066800        VALUE '---------------'.                                          
066900    05  FILLER                    PIC X(03) VALUE SPACES.                 
067000    05  FILLER  PIC X(15).                                                
067100        VALUE '---------------'.                                          
067200    05  FILLER                    PIC X(36) VALUE SPACES.                 
067300                                                                          
067400* MONEY AND PERCENT FIGURES CARRY A LEADING SIGN CHARACTER, NOT A         
067500* TRAILING ONE, PER THE DESK STYLE GUIDE -- AR-0822, 03/08/05.            
067600* ONE LINE PER HOLDING YEAR, WRITTEN BY 2400-PROJECTION EACH              
067700* TIME THROUGH ITS DRIVING PERFORM.                                       
067800 01  RPT-DETAIL-LINE.                                                     
067900    05  FILLER                    PIC X(05) VALUE SPACES.                 
068000    05  RPT-D-YEAR                PIC Z9.                                 
068100    05  FILLER                    PIC X(05) VALUE SPACES.                 
068200    05  RPT-D-RENTAL-ED           PIC -$$,$$$,$$9.99.                     
068300    05  FILLER                    PIC X(03) VALUE SPACES.                 
068400    05  RPT-D-EXPENSE-ED          PIC -$$,$$$,$$9.99.                     
068500    05  FILLER                    PIC X(03) VALUE SPACES.                 
068600    05  RPT-D-MORTGAGE-ED         PIC -$$,$$$,$$9.99.                     
068700    05  FILLER                    PIC X(03) VALUE SPACES.                 
068800    05  RPT-D-CASHFLOW-ED         PIC -$$$,$$$,$$9.99.                    
068900    05  FILLER                    PIC X(03) VALUE SPACES.                 
069000    05  RPT-D-CUMCF-ED            PIC -$$$,$$$,$$9.99.                    
069100    05  FILLER                    PIC X(36) VALUE SPACES.                 
069200                                                                          
069300* FOOTER LINE 1 -- IRR AND NPV, THE TWO FIGURES 2800-VERDICT              
069400* BASES THE ACCEPT/MARGINAL/REJECT CALL ON.  PRINTED TWO LINES            
069500* BELOW THE LAST DETAIL LINE SO IT READS AS A SEPARATE TOTALS             
069600* BLOCK RATHER THAN ONE MORE PROJECTION YEAR.                             
069700 01  RPT-FOOTER-LINE-1.                                                   
069800    05  FILLER                    PIC X(05) VALUE SPACES.                 
069900    05  FILLER                    PIC X(05) VALUE 'IRR ='.                
070000    05  RPT-F1-IRR-ED             PIC -ZZ9.99.                            
070100    05  FILLER                    PIC X(01) VALUE '%'.                    
070200    05  FILLER                    PIC X(10) VALUE SPACES.                 
070300    05  FILLER                    PIC X(05) VALUE 'NPV ='.                
070400    05  RPT-F1-NPV-ED             PIC -$$$,$$$,$$$,$$9.99.                
070500    05  FILLER                    PIC X(80) VALUE SPACES.                 
070600                                                                          
070700* FOOTER LINE 2 -- THE FOUR SECONDARY RATIOS, TOTAL RETURN AND            
070800* THE VERDICT TEXT ITSELF, ALL PACKED ONTO ONE LINE SO THE                
070900* WHOLE FOOTER STAYS THREE LINES DEEP.  AR-0814 ADDED THE                 
071000* RETURN= FIELD; EVERYTHING ELSE ON THIS LINE PREDATES IT.                
071100 01  RPT-FOOTER-LINE-2.                                                   
071200    05  FILLER                    PIC X(05) VALUE SPACES.                 
071300    05  FILLER                    PIC X(06) VALUE 'GROSS='.               
071400    05  RPT-F2-GROSS-ED           PIC -ZZ9.99.                            
071500    05  FILLER                    PIC X(01) VALUE '%'.                    
071600    05  FILLER                    PIC X(02) VALUE SPACES.                 
071700    05  FILLER                    PIC X(04) VALUE 'NET='.                 
071800    05  RPT-F2-NET-ED             PIC -ZZ9.99.                            
071900    05  FILLER                    PIC X(01) VALUE '%'.                    
072000    05  FILLER                    PIC X(02) VALUE SPACES.                 
072100    05  FILLER                    PIC X(04) VALUE 'CAP='.                 
072200    05  RPT-F2-CAP-ED             PIC -ZZ9.99.                            
072300    05  FILLER                    PIC X(01) VALUE '%'.                    
072400    05  FILLER                    PIC X(02) VALUE SPACES.                 
072500    05  FILLER                    PIC X(04) VALUE 'C/C='.                 
072600    05  RPT-F2-COC-ED             PIC -ZZ9.99.                            
072700    05  FILLER                    PIC X(01) VALUE '%'.                    
072800    05  FILLER                    PIC X(02) VALUE SPACES.                 
072900    05  FILLER                    PIC X(07) VALUE 'RETURN='.              
073000    05  RPT-F2-RETURN-ED          PIC -$$,$$$,$$9.99.                     
073100    05  FILLER                    PIC X(02) VALUE SPACES.                 
073200    05  FILLER                    PIC X(09) VALUE 'VERDICT: '.            
073300    05  RPT-F2-VERDICT            PIC X(10).                              
073400    05  FILLER                    PIC X(27) VALUE SPACES.                 
073500                                                                          
073600* REJECT LINE -- PRINTED BY 2200-REJECT-PRT FOR ANY CASE THAT             
073700* FAILS 2100-VALIDATION.  CARRIES THE RAW INPUT RECORD SO THE             
073800* ANALYST CAN SEE EXACTLY WHAT WAS KEYED WITHOUT PULLING THE              
073900* INPUT FILE.  A REJECTED CASE GETS NO HEADING, NO PROJECTION             
074000* AND NO FOOTER -- JUST THIS ONE LINE -- SINCE THE CASE NEVER             
074100* MADE IT PAST 2100-VALIDATION.                                           
074200 01  RPT-REJECT-LINE.                                                     
074300    05  FILLER                    PIC X(05) VALUE SPACES.                 
074400    05  FILLER                    PIC X(13) VALUE '*** REJECTED:'.        
074500    05  FILLER                    PIC X(01) VALUE SPACES.                 
074600    05  RPT-R-PROP-ID             PIC X(08).                              
074700    05  FILLER                    PIC X(02) VALUE SPACES.                 
074800    05  FILLER                    PIC X(08) VALUE 'REASON: '.             
074900    05  RPT-R-REASON              PIC X(40).                              
075000    05  FILLER                    PIC X(02) VALUE SPACES.                 
075100    05  FILLER                    PIC X(05) VALUE 'RAW: '.                
075200    05  RPT-R-RAWREC              PIC X(46).                              
075300    05  FILLER                    PIC X(02) VALUE SPACES.                 
075400                                                                          
075500* GRAND TOTAL LINE 1 -- RUN-WIDE RECORD COUNTS, PRINTED ONCE BY           
075600* 3000-CLOSING AFTER THE LAST CASE HAS BEEN PROCESSED.  READ              
075700* SHOULD ALWAYS TIE OUT TO PROCESSED PLUS REJECTED -- AR-0788             
075800* ADDED THE REJECTED COUNT SO OPERATIONS COULD BALANCE THE LINE           
075900* WITHOUT COUNTING REJECT LINES BY HAND.                                  
076000 01  RPT-GRANDTOTAL-LINE.                                                 
076100    05  FILLER                    PIC X(05) VALUE SPACES.                 
076200    05  FILLER  PIC X(14).                                                
076300        VALUE 'RECORDS READ ='.                                           
076400    05  RPT-G-READ-ED             PIC ZZZ,ZZ9.                            
076500    05  FILLER                    PIC X(03) VALUE SPACES.                 
076600    05  FILLER                    PIC X(11) VALUE 'PROCESSED ='.          
076700    05  RPT-G-PROC-ED             PIC ZZZ,ZZ9.                            
076800    05  FILLER                    PIC X(03) VALUE SPACES.                 
076900    05  FILLER                    PIC X(10) VALUE 'REJECTED ='.           
077000    05  RPT-G-REJ-ED              PIC ZZZ,ZZ9.                            
077100    05  FILLER                    PIC X(65) VALUE SPACES.                 
077200                                                                          
077300* GRAND TOTAL LINE 2 -- RUN-WIDE DOLLAR TOTALS, ACCUMULATED               
077400* CASE BY CASE IN 2900-SUMMARY-OUTPUT.  NPV AND RETURN CAN BOTH           
077500* GO NEGATIVE ACROSS A WHOLE PORTFOLIO IF ENOUGH CASES ARE POOR           
077600* DEALS, SO BOTH FIELDS CARRY A SIGN.                                     
077700 01  RPT-GRANDTOTAL-LINE-2.                                               
077800    05  FILLER                    PIC X(05) VALUE SPACES.                 
077900    05  FILLER                    PIC X(11) VALUE 'TOTAL INV ='.          
078000    05  RPT-G2-INV-ED             PIC $$$,$$$,$$$,$$9.99.                 
078100    05  FILLER                    PIC X(03) VALUE SPACES.                 
078200    05  FILLER                    PIC X(10) VALUE 'TOTAL NPV='.           
078300    05  RPT-G2-NPV-ED             PIC -$$$,$$$,$$$,$$9.99.                
078400    05  FILLER                    PIC X(03) VALUE SPACES.                 
078500    05  FILLER                    PIC X(07) VALUE 'RETURN='.              
078600    05  RPT-G2-RET-ED             PIC -$$$,$$$,$$$,$$9.99.                
078700    05  FILLER                    PIC X(37) VALUE SPACES.                 
078800                                                                          
078900* A SPACER LINE, WRITTEN WHENEVER A PARAGRAPH NEEDS EXTRA AIR             
079000* ON THE PAGE THAT ADVANCING-CLAUSE SPACING ALONE DOES NOT GIVE.          
079100 01  BLANK-LINE.                                                          
079200    05  FILLER                    PIC X(132) VALUE SPACES.                
079300                                                                          
079400 PROCEDURE DIVISION.                                                      
079500                                                                          
079600*----------------------------------------------------------------         
079700* PARAGRAPH NUMBERING FOLLOWS THE DESK'S USUAL CONVENTION --              
079800* 0000/1000/9000 ARE HOUSEKEEPING (START, INIT, CLOSE, READ);             
079900* 2000 IS THE PER-CASE DRIVER; 21-29 HUNDREDS ARE THE STEPS OF            
080000* ONE CASE'S FEASIBILITY CHAIN IN THE ORDER THEY RUN.  EACH               
080100* PARAGRAPH THAT LOOPS OR EXITS EARLY HAS ITS OWN -EXIT TAG SO            
080200* PERFORM ... THRU CAN TARGET IT CLEANLY.                                 
080300*----------------------------------------------------------------         
080400                                                                          
080500* 0000-RPFEAS01 -- TOP LEVEL.  OPEN, PROCESS EVERY PROPERTY IN THE        
080600* INPUT FILE, PRINT THE GRAND TOTALS, CLOSE UP AND QUIT.  NO              
080700* SUBPROGRAMS -- THIS IS THE WHOLE FEASIBILITY RUN.                       
080800*                                                                         
080900* OPERATIONS NOTE -- RUNS AS THE SCREENING STEP OF THE OVERNIGHT          
081000* PORTFOLIO JOB, AFTER THE ANALYST'S PROPIN DATASET IS DROPPED            
081100* AND BEFORE THE PORTFOLIO EXTRACT JOB PICKS UP PRJDET/PRJSUM.            
081200* A CONDITION CODE OTHER THAN ZERO HAS NEVER BEEN SEEN OUT OF             
081300* THIS STEP -- BAD CASES ARE REJECTED AND LOGGED, NOT ABENDED.            
081400 0000-RPFEAS01.                                                           
081500    PERFORM 1000-INIT.                                                    
081600*    LOOP DRIVEN BY MORE-RECS, FLIPPED TO 'NO ' BY 9000-READ              
081700*    ON END OF FILE.  ONE ITERATION EQUALS ONE PROPERTY CASE.             
081800    PERFORM 2000-MAINLINE                                                 
081900        UNTIL NO-MORE-RECORDS.                                            
082000    PERFORM 3000-CLOSING.                                                 
082100    STOP RUN.                                                             
082200                                                                          
082300                                                                          
082400* 1000-INIT -- OPEN THE THREE FLAT FILES AND THE REPORT, WINDOW           
082500* TODAY'S DATE (AR-0703), PRIME THE FIRST READ.                           
082600 1000-INIT.                                                               
082700*    SLIDING WINDOW ON THE SYSTEM DATE'S TWO-DIGIT YEAR.  ANYTHING        
082800*    UNDER 50 IS TREATED AS 20XX, 50 AND UP AS 19XX -- THIS RUNS          
082900*    FOREVER SINCE THE DATE FIELD ITSELF NEVER GOES CENTURY-WIDE.         
083000    ACCEPT WS-ACCEPT-DATE FROM DATE.                                      
083100    IF WS-ACC-YY < 50                                                     
083200        MOVE 20 TO WS-RUN-CC                                              
083300    ELSE                                                                  
083400        MOVE 19 TO WS-RUN-CC                                              
083500    END-IF.                                                               
083600*    WS-CURR-YEAR ITSELF IS NOT FILLED IN HERE -- 9100-PROPERTY-          
083700*    HEADING BUILDS THE FOUR-DIGIT YEAR FROM WS-RUN-CC/WS-RUN-YY          
083800*    ONLY WHEN A HEADING IS ACTUALLY PRINTED.                             
083900    MOVE WS-ACC-YY TO WS-RUN-YY.                                          
084000    MOVE WS-ACC-MM TO WS-CURR-MONTH.                                      
084100    MOVE WS-ACC-DD TO WS-CURR-DAY.                                        
084200                                                                          
084300*    ONE INPUT, TWO EXTRACT FILES DOWNSTREAM SYSTEMS PICK UP,             
084400*    AND THE PRINTED REPORT THE DESK ACTUALLY READS.                      
084500    OPEN INPUT  PROPERTY-FILE.                                            
084600    OPEN OUTPUT DETAIL-FILE.                                              
084700    OPEN OUTPUT SUMMARY-FILE.                                             
084800    OPEN OUTPUT REPORT-FILE.                                              
084900                                                                          
085000*    PRIME THE READ SO 2000-MAINLINE'S DRIVING PERFORM SEES A             
085100*    RECORD (OR END OF FILE) THE FIRST TIME IT TESTS MORE-RECS.           
085200    PERFORM 9000-READ.                                                    
085300                                                                          
085400                                                                          
085500* 2000-MAINLINE -- ONE PASS OF THIS PARA PER PROPERTY ASSUMPTION          
085600* RECORD.  BAD DATA IS REPORTED/SKIPPED, NOT ABENDED -- AR-0447.          
085700 2000-MAINLINE.                                                           
085800*    BUMP THE READ COUNT FOR THE CLOSING-PARAGRAPH RECAP LINE --          
085900*    EVERY RECORD READ COUNTS HERE, GOOD OR REJECTED.                     
086000    ADD 1 TO WS-RECS-READ.                                                
086100*    EDIT THE CASE FIRST.  A FAILURE SETS REC-IS-INVALID AND              
086200*    LEAVES RPT-R-REASON HOLDING THE FIRST RULE THAT TRIPPED --           
086300*    2100-VALIDATION SHORT-CIRCUITS ON THE FIRST BAD FIELD.               
086400    PERFORM 2100-VALIDATION THRU 2100-EXIT.                               
086500    IF REC-IS-INVALID                                                     
086600        PERFORM 2200-REJECT-PRT                                           
086700    ELSE                                                                  
086800*        GOOD CASE -- WORK THE FULL FEASIBILITY CHAIN: FINANCE            
086900*        THE DEAL, PRINT THE PROPERTY'S HEADING, PROJECT EVERY            
087000*        HOLDING YEAR, THEN DERIVE IRR/NPV/RATIOS AND VERDICT             
087100*        FROM THE CASH FLOW TABLE 2400-PROJECTION JUST BUILT.             
087200        PERFORM 2300-FINANCING                                            
087300        PERFORM 9100-PROPERTY-HEADING                                     
087400        PERFORM 2400-PROJECTION THRU 2400-EXIT                            
087500            VARYING WS-YEAR FROM 1 BY 1                                   
087600            UNTIL WS-YEAR > WS-HOLDING-PERIOD-YRS                         
087700        PERFORM 2500-IRR-CALC                                             
087800        PERFORM 2600-NPV-CALC                                             
087900        PERFORM 2700-RATIO-METRICS                                        
088000        PERFORM 2800-VERDICT                                              
088100        PERFORM 2900-SUMMARY-OUTPUT                                       
088200*        ONLY A CASE THAT MAKES IT ALL THE WAY THROUGH THE CHAIN          
088300*        COUNTS AS PROCESSED -- REJECTS ADD TO WS-RECS-READ ABOVE         
088400*        BUT NEVER TO THIS COUNTER.                                       
088500        ADD 1 TO WS-RECS-PROCESSED                                        
088600    END-IF.                                                               
088700                                                                          
088800*    NEXT CASE (OR TRIP MORE-RECS TO 'NO ' ON END OF FILE).               
088900    PERFORM 9000-READ.                                                    
089000                                                                          
089100                                                                          
089200* 2100-VALIDATION -- DESK UNDERWRITING CRITERIA REJECT RULES,             
089300* AR-0533.  EACH TEST GOES STRAIGHT TO THE EXIT ON FAILURE, SAME          
089400* AS THE POP-SALES EDIT ROUTINE THIS WAS MODELED ON.                      
089500 2100-VALIDATION.                                                         
089600                                                                          
089700*    PULL THE WHOLE INPUT RECORD INTO WORKING STORAGE BEFORE ANY          
089800*    TEST RUNS.  RPT-R-PROP-ID AND THE REJECT LINE NEED WS-COPIES         
089900*    EVEN IF THE CASE FAILS AN EDIT, SO THE MOVES COME FIRST.             
090000    MOVE PI-PROPERTY-ID   TO WS-PROPERTY-ID.                              
090100    MOVE PI-PROPERTY-NAME TO WS-PROPERTY-NAME.                            
090200*    PURCHASE AND FINANCING TERMS.                                        
090300    MOVE PI-PROPERTY-PRICE     TO WS-PROPERTY-PRICE.                      
090400    MOVE PI-DOWN-PAYMENT-PCT   TO WS-DOWN-PAYMENT-PCT.                    
090500    MOVE PI-LOAN-TERM-YEARS    TO WS-LOAN-TERM-YEARS.                     
090600    MOVE PI-INTEREST-RATE-PCT  TO WS-INTEREST-RATE-PCT.                   
090700*    OPERATING ASSUMPTIONS.                                               
090800    MOVE PI-MONTHLY-RENT       TO WS-MONTHLY-RENT.                        
090900    MOVE PI-MONTHLY-EXPENSES   TO WS-MONTHLY-EXPENSES.                    
091000    MOVE PI-VACANCY-RATE-PCT   TO WS-VACANCY-RATE-PCT.                    
091100    MOVE PI-RENT-INCREASE-PCT  TO WS-RENT-INCREASE-PCT.                   
091200*    EXIT ASSUMPTIONS.                                                    
091300    MOVE PI-HOLDING-PERIOD-YRS TO WS-HOLDING-PERIOD-YRS.                  
091400    MOVE PI-APPRECIATION-PCT   TO WS-APPRECIATION-PCT.                    
091500    MOVE PI-SELLING-COSTS-PCT  TO WS-SELLING-COSTS-PCT.                   
091600    MOVE PI-DISCOUNT-RATE-PCT  TO WS-DISCOUNT-RATE-PCT.                   
091700                                                                          
091800*    ASSUME BAD UNTIL EVERY TEST CLEARS.  EACH IF BELOW GOES              
091900*    STRAIGHT TO 2100-EXIT ON FAILURE WITHOUT RESETTING THE               
092000*    SWITCH, SO THE MAINLINE SEES REC-IS-INVALID STILL TRUE.              
092100    MOVE 'YES' TO ERR-SWITCH.                                             
092200                                                                          
092300*    PRICE MUST BE A REAL POSITIVE NUMBER -- ZERO OR NEGATIVE             
092400*    PRICES BLOW UP THE YIELD AND CAP RATE DIVISIONS LATER ON.            
092500    IF WS-PROPERTY-PRICE NOT > ZERO                                       
092600        MOVE 'PROPERTY PRICE MUST BE POSITIVE.' TO RPT-R-REASON           
092700        GO TO 2100-EXIT                                                   
092800    END-IF.                                                               
092900                                                                          
093000*    A DOWN PAYMENT OF MORE THAN 100% OF PRICE IS A KEYING ERROR          
093100*    ON THE SOURCE DOCUMENT -- LOAN AMOUNT WOULD GO NEGATIVE.             
093200    IF WS-DOWN-PAYMENT-PCT > 100                                          
093300        MOVE 'DOWN PAYMENT PCT EXCEEDS 100.' TO RPT-R-REASON              
093400        GO TO 2100-EXIT                                                   
093500    END-IF.                                                               
093600                                                                          
093700*    TERM DRIVES WS-NUM-PAYMENTS (TERM * 12) IN 2300-FINANCING;           
093800*    KEEP IT IN A SANE RANGE FOR AN AMORTIZING MORTGAGE.                  
093900    IF WS-LOAN-TERM-YEARS < 1 OR > 40                                     
094000        MOVE 'LOAN TERM MUST BE 1 TO 40 YEARS.' TO RPT-R-REASON           
094100        GO TO 2100-EXIT                                                   
094200    END-IF.                                                               
094300                                                                          
094400*    VACANCY IS A PERCENT OF GROSS RENT LOST TO EMPTY UNITS --            
094500*    OVER 100% MAKES NO PHYSICAL SENSE.                                   
094600    IF WS-VACANCY-RATE-PCT > 100                                          
094700        MOVE 'VACANCY RATE PCT EXCEEDS 100.' TO RPT-R-REASON              
094800        GO TO 2100-EXIT                                                   
094900    END-IF.                                                               
095000                                                                          
095100*    HOLDING PERIOD SIZES THE PROJECTION LOOP AND THE CASH FLOW           
095200*    TABLE SUBSCRIPT -- OUT OF RANGE HERE MEANS A RUNAWAY LOOP            
095300*    OR A TABLE OVERFLOW DOWNSTREAM, SO IT IS CAUGHT HERE.                
095400    IF WS-HOLDING-PERIOD-YRS < 1 OR > 50                                  
095500        MOVE 'HOLDING PERIOD MUST BE 1-50 YEARS.' TO RPT-R-REASON         
095600        GO TO 2100-EXIT                                                   
095700    END-IF.                                                               
095800                                                                          
095900*    EVERY TEST ABOVE CLEARED -- THE CASE IS GOOD.                        
096000    MOVE 'NO ' TO ERR-SWITCH.                                             
096100                                                                          
096200 2100-EXIT.                                                               
096300    EXIT.                                                                 
096400                                                                          
096500                                                                          
096600* 2200-REJECT-PRT -- DUMPS THE REJECTED CASE, THE RAW INPUT BYTES         
096700* AND THE FAILED-EDIT REASON TO THE REPORT FILE.  DESK POLICY SAYS        
096800* EVERY REJECT GETS A LINE, NO EXCEPTIONS -- SEE AR-0822.                 
096900 2200-REJECT-PRT.                                                         
097000                                                                          
097100*    COUNT IT FOR THE GRAND TOTAL LINE, THEN CARRY THE ID AND THE         
097200*    UNTOUCHED RAW RECORD SO A CLERK CAN RE-KEY THE CASE WITHOUT          
097300*    PULLING THE ORIGINAL INPUT TAPE/CARD DECK.                           
097400    ADD 1 TO WS-RECS-REJECTED.                                            
097500    MOVE WS-PROPERTY-ID TO RPT-R-PROP-ID.                                 
097600    MOVE PI-RAW-RECORD  TO RPT-R-RAWREC.                                  
097700                                                                          
097800*    RPT-R-REASON WAS ALREADY LOADED BY WHICHEVER TEST IN                 
097900*    2100-VALIDATION FAILED FIRST -- NOTHING MORE TO SET HERE.            
098000    WRITE PRTLINE FROM RPT-REJECT-LINE                                    
098100        AFTER ADVANCING 1 LINE.                                           
098200                                                                          
098300                                                                          
098400* 2300-FINANCING -- DESK UNDERWRITING FINANCING RULES.  ZERO-RATE         
098500* AND ZERO-TERM LOANS ARE HANDLED SEPARATELY PER AR-0461.                 
098600 2300-FINANCING.                                                          
098700                                                                          
098800*    SPLIT THE PURCHASE PRICE INTO CASH DOWN AND FINANCED LOAN.           
098900    COMPUTE WS-DOWN-PAYMENT ROUNDED =                                     
099000        WS-PROPERTY-PRICE * WS-DOWN-PAYMENT-PCT / 100.                    
099100    COMPUTE WS-LOAN-AMOUNT ROUNDED =                                      
099200        WS-PROPERTY-PRICE - WS-DOWN-PAYMENT.                              
099300                                                                          
099400*    ANNUAL RATE TO A MONTHLY DECIMAL, TERM IN YEARS TO MONTHS --         
099500*    STANDARD MORTGAGE-MATH SETUP FOR THE PAYMENT FORMULA BELOW.          
099600    COMPUTE WS-MONTHLY-INT-RATE ROUNDED =                                 
099700        WS-INTEREST-RATE-PCT / 100 / 12.                                  
099800    COMPUTE WS-NUM-PAYMENTS = WS-LOAN-TERM-YEARS * 12.                    
099900                                                                          
100000*    STANDARD LEVEL-PAYMENT AMORTIZATION FORMULA WHEN THERE IS A          
100100*    LOAN AND A NONZERO RATE.  A ZERO RATE (SELLER FINANCING,             
100200*    RARE BUT SEEN ON THE DESK) SPLITS PRINCIPAL EVENLY INSTEAD           
100300*    OF DIVIDING BY ZERO -- AR-0461.  NO LOAN AT ALL LEAVES THE           
100400*    PAYMENT AT ZERO FROM THE MOVE ABOVE.                                 
100500    MOVE ZERO TO WS-MONTHLY-PMT.                                          
100600    IF WS-LOAN-AMOUNT > ZERO AND WS-NUM-PAYMENTS > ZERO                   
100700        IF WS-MONTHLY-INT-RATE > ZERO                                     
100800            COMPUTE WS-COMPOUND-FACTOR ROUNDED =                          
100900                (1 + WS-MONTHLY-INT-RATE) ** WS-NUM-PAYMENTS              
101000            COMPUTE WS-MONTHLY-PMT ROUNDED =                              
101100        WS-LOAN-AMOUNT*WS-MONTHLY-INT-RATE*WS-COMPOUND-FACTOR             
101200        / (WS-COMPOUND-FACTOR - 1)                                        
101300        ELSE                                                              
101400            COMPUTE WS-MONTHLY-PMT ROUNDED =                              
101500                WS-LOAN-AMOUNT / WS-NUM-PAYMENTS                          
101600        END-IF                                                            
101700    END-IF.                                                               
101800                                                                          
101900*    THE DOWN PAYMENT IS THE ONLY MONEY OUT OF POCKET AT                  
102000*    CLOSING -- IT SEEDS BOTH THE INITIAL-INVESTMENT FIGURE ON            
102100*    THE SUMMARY AND ELEMENT (1) OF THE IRR/NPV CASH FLOW TABLE,          
102200*    CARRIED NEGATIVE SINCE MONEY IS LEAVING THE INVESTOR.                
102300    COMPUTE WS-INITIAL-INVESTMENT = WS-DOWN-PAYMENT.                      
102400    MOVE WS-DOWN-PAYMENT TO WS-CF-AMOUNT (1).                             
102500    MULTIPLY -1 BY WS-CF-AMOUNT (1).                                      
102600                                                                          
102700*    SEED THE YEAR-1 RENT FIGURE 2400-PROJECTION WORKS FROM --            
102800*    THE RENT-GROWTH COMPOUNDING HAPPENS THERE, NOT HERE.                 
102900    MOVE WS-MONTHLY-RENT TO WS-YEAR-MONTHLY-RENT.                         
103000* CUMULATIVE C/F STARTS FROM THE INITIAL OUTLAY, NOT ZERO --              
103100* YEAR-1 DETAIL LINE WAS SHORT.  SEE AR-0801.                             
103200    MOVE WS-CF-AMOUNT (1) TO WS-CUMULATIVE-CASH-FLOW.                     
103300                                                                          
103400                                                                          
103500* 2400-PROJECTION -- ONE PASS PER HOLDING YEAR.  RENT GROWS AFTER         
103600* THE YEAR'S CASH FLOW IS TAKEN, SO YEAR 1 USES THE UNGROWN RENT.         
103700* MORTGAGE IS CHARGED EVERY HOLDING YEAR EVEN PAST LOAN PAYOFF,           
103800* PER DESK POLICY -- SEE AR-0610.                                         
103900 2400-PROJECTION.                                                         
104000                                                                          
104100*    GROSS RENT LESS VACANCY LOSS, ANNUALIZED.                            
104200    COMPUTE WS-RENTAL-INCOME ROUNDED =                                    
104300        WS-YEAR-MONTHLY-RENT*(1 - WS-VACANCY-RATE-PCT / 100) * 12.        
104400    COMPUTE WS-ANNUAL-EXPENSES ROUNDED =                                  
104500        WS-MONTHLY-EXPENSES * 12.                                         
104600*    MORTGAGE PAYMENT CONTINUES EVERY HOLDING YEAR AT THE SAME            
104700*    FIGURE EVEN PAST THE POINT THE LOAN WOULD BE PAID OFF --             
104800*    THIS RUN NEVER HOLDS PAST THE ORIGINAL LOAN TERM IN                  
104900*    PRACTICE, SO THE DESK ACCEPTED THE SIMPLIFICATION.                   
105000    COMPUTE WS-ANNUAL-MORTGAGE ROUNDED =                                  
105100        WS-MONTHLY-PMT * 12.                                              
105200    COMPUTE WS-OPER-CASH-FLOW ROUNDED =                                   
105300        WS-RENTAL-INCOME - WS-ANNUAL-EXPENSES                             
105400        - WS-ANNUAL-MORTGAGE.                                             
105500                                                                          
105600*    ON THE FINAL HOLDING YEAR ONLY, ROLL THE NET SALE PROCEEDS           
105700*    FROM 2450-SALE-PROCEEDS INTO THAT YEAR'S CASH FLOW.  EVERY           
105800*    OTHER YEAR IS OPERATING CASH FLOW ALONE.                             
105900    MOVE WS-OPER-CASH-FLOW TO WS-YEAR-CASH-FLOW.                          
106000    IF WS-YEAR = WS-HOLDING-PERIOD-YRS                                    
106100        PERFORM 2450-SALE-PROCEEDS                                        
106200        COMPUTE WS-YEAR-CASH-FLOW ROUNDED =                               
106300            WS-OPER-CASH-FLOW + WS-NET-SALE-PROCEEDS                      
106400    END-IF.                                                               
106500                                                                          
106600*    RUNNING TOTAL FOR THE PAYBACK COLUMN ON THE PRINTED DETAIL           
106700*    LINE, THEN STASH THIS YEAR'S RAW CASH FLOW INTO THE IRR/NPV          
106800*    TABLE AT SUBSCRIPT YEAR+1 (SUBSCRIPT 1 IS THE OUTLAY, SET            
106900*    BACK IN 2300-FINANCING).                                             
107000    COMPUTE WS-CUMULATIVE-CASH-FLOW ROUNDED =                             
107100        WS-CUMULATIVE-CASH-FLOW + WS-YEAR-CASH-FLOW.                      
107200    MOVE WS-YEAR-CASH-FLOW TO WS-CF-AMOUNT (WS-YEAR + 1).                 
107300                                                                          
107400*    ONE PROJECTION-DETAIL RECORD GOES OUT TO DETAIL-FILE FOR             
107500*    EVERY PROPERTY/YEAR PAIR -- THIS IS THE EXTRACT DOWNSTREAM           
107600*    SYSTEMS KEY ON, SO BLANK THE RECORD FIRST (DEFENSIVE, PER            
107700*    THE DESK'S USUAL HABIT ON VARIABLE-CONTENT LAYOUTS).                 
107800    MOVE SPACES TO DO-RAW-RECORD.                                         
107900*    KEY FIELDS FIRST -- THE PROPERTY ID/YEAR PAIR IS WHAT THE            
108000*    DOWNSTREAM EXTRACT JOINS BACK TO PROP-IN-REC ON.                     
108100    MOVE WS-PROPERTY-ID       TO DO-PROPERTY-ID.                          
108200    MOVE WS-YEAR              TO DO-YEAR-NUMBER.                          
108300*    THEN THE THREE FIGURES THIS PARAGRAPH JUST COMPUTED ABOVE,           
108400*    UNEDITED -- THIS RECORD FEEDS OTHER PROGRAMS, NOT A                  
108500*    HUMAN READER, SO NO ZERO-SUPPRESSION IS APPLIED HERE.                
108600    MOVE WS-RENTAL-INCOME     TO DO-RENTAL-INCOME.                        
108700    MOVE WS-ANNUAL-EXPENSES   TO DO-ANNUAL-EXPENSES.                      
108800    MOVE WS-ANNUAL-MORTGAGE   TO DO-ANNUAL-MORTGAGE.                      
108900*    CASH FLOW AND ITS RUNNING TOTAL CLOSE OUT THE RECORD.                
109000    MOVE WS-YEAR-CASH-FLOW    TO DO-CASH-FLOW.                            
109100    MOVE WS-CUMULATIVE-CASH-FLOW TO DO-CUMULATIVE-CASH-FLOW.              
109200    WRITE DET-OUT-REC.                                                    
109300                                                                          
109400*    SAME FIGURES, EDITED FOR THE PRINTED YEAR-BY-YEAR DETAIL             
109500*    LINE.  AT EOP RE-PRINTS THE PROPERTY HEADING AND COLUMN              
109600*    HEADINGS AT THE TOP OF THE NEXT PAGE BEFORE CONTINUING.              
109700*    YEAR NUMBER AND THE TWO OPERATING FIGURES GO FIRST.                  
109800    MOVE WS-YEAR              TO RPT-D-YEAR.                              
109900    MOVE WS-RENTAL-INCOME     TO RPT-D-RENTAL-ED.                         
110000    MOVE WS-ANNUAL-EXPENSES   TO RPT-D-EXPENSE-ED.                        
110100*    MORTGAGE, CASH FLOW, AND THE PAYBACK RUNNING TOTAL FILL              
110200*    OUT THE REST OF THE PRINT LINE.                                      
110300    MOVE WS-ANNUAL-MORTGAGE   TO RPT-D-MORTGAGE-ED.                       
110400    MOVE WS-YEAR-CASH-FLOW    TO RPT-D-CASHFLOW-ED.                       
110500    MOVE WS-CUMULATIVE-CASH-FLOW TO RPT-D-CUMCF-ED.                       
110600    WRITE PRTLINE FROM RPT-DETAIL-LINE                                    
110700        AFTER ADVANCING 1 LINE                                            
110800        AT EOP                                                            
110900            PERFORM 9100-PROPERTY-HEADING                                 
111000    END-WRITE.                                                            
111100                                                                          
111200*    GROW THE MONTHLY RENT FOR NEXT YEAR'S PASS THROUGH THIS              
111300*    PARAGRAPH -- YEAR 1 ABOVE USED THE UNGROWN FIGURE FROM               
111400*    2300-FINANCING ON PURPOSE, SO THIS MOVE COMES LAST.                  
111500    COMPUTE WS-YEAR-MONTHLY-RENT ROUNDED =                                
111600        WS-YEAR-MONTHLY-RENT * (1 + WS-RENT-INCREASE-PCT / 100).          
111700                                                                          
111800 2400-EXIT.                                                               
111900    EXIT.                                                                 
112000                                                                          
112100                                                                          
112200* 2450-SALE-PROCEEDS -- FINAL YEAR ONLY.  VALUE APPRECIATES               
112300* COMPOUND, LESS SELLING COSTS AND WHATEVER LOAN                          
112400* PRINCIPAL REMAINS AFTER H*12 PAYMENTS -- SEE AR-0447, 03/29/89.         
112500 2450-SALE-PROCEEDS.                                                      
112600                                                                          
112700*    COMPOUND APPRECIATION OVER THE FULL HOLDING PERIOD, THEN             
112800*    THE DESK'S STANDARD SELLING-COST HAIRCUT (BROKER, TITLE,             
112900*    TRANSFER TAX -- ALL LUMPED INTO ONE PERCENTAGE ON THIS RUN).         
113000    COMPUTE WS-COMPOUND-FACTOR ROUNDED =                                  
113100        (1 + WS-APPRECIATION-PCT / 100) ** WS-HOLDING-PERIOD-YRS.         
113200    COMPUTE WS-SALE-VALUE ROUNDED =                                       
113300        WS-PROPERTY-PRICE * WS-COMPOUND-FACTOR.                           
113400    COMPUTE WS-SELLING-COSTS ROUNDED =                                    
113500        WS-SALE-VALUE * WS-SELLING-COSTS-PCT / 100.                       
113600                                                                          
113700*    REMAINING LOAN BALANCE AT SALE IS THE PRESENT VALUE OF THE           
113800*    PAYMENTS STILL OWED, DISCOUNTED AT THE LOAN'S OWN MONTHLY            
113900*    RATE.  A HOLDING PERIOD AT OR PAST THE LOAN TERM (OR A               
114000*    ZERO-RATE LOAN) LEAVES THE PAYOFF AT ZERO -- NOTHING OWED.           
114100    COMPUTE WS-REM-PAYMENTS =                                             
114200        WS-NUM-PAYMENTS - (WS-HOLDING-PERIOD-YRS * 12).                   
114300    MOVE ZERO TO WS-LOAN-PAYOFF.                                          
114400    IF WS-REM-PAYMENTS > ZERO AND WS-MONTHLY-INT-RATE > ZERO              
114500        COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                              
114600            (1 + WS-MONTHLY-INT-RATE) ** (WS-REM-PAYMENTS * -1)           
114700        COMPUTE WS-LOAN-PAYOFF ROUNDED =                                  
114800        WS-MONTHLY-PMT * (1 - WS-DISCOUNT-FACTOR)                         
114900        / WS-MONTHLY-INT-RATE                                             
115000    END-IF.                                                               
115100                                                                          
115200*    NET WHAT THE INVESTOR ACTUALLY POCKETS AT CLOSING ON THE             
115300*    SALE -- VALUE LESS COSTS OF SALE LESS WHAT IS STILL OWED             
115400*    THE LENDER.                                                          
115500    COMPUTE WS-NET-SALE-PROCEEDS ROUNDED =                                
115600        WS-SALE-VALUE - WS-SELLING-COSTS - WS-LOAN-PAYOFF.                
115700                                                                          
115800                                                                          
115900* 2500-IRR-CALC -- NEWTON-RAPHSON ON THE CASH FLOW TABLE BUILT BY         
116000* 2400-PROJECTION.  ELEMENT (T+1) OF WS-CF-AMOUNT HOLDS CF(T),            
116100* T = 0 THRU HOLDING PERIOD.  TRUE DIVERGENCE (1000 TRIAL RATES           
116200* AND STILL NO ANSWER) FORCES IRR TO ZERO PER AR-0502, 02/06/90           
116300* -- WE DO NOT ABEND THE STEP FOR BAD DATA.  A DEAD DERIVATIVE            
116400* IS NOT TREATED AS DIVERGENCE -- SEE AR-0809, 06/03/04 -- THE            
116500* RATE THE ITERATION HAD REACHED IS STILL REPORTED.                       
116600 2500-IRR-CALC.                                                           
116700                                                                          
116800*    START EVERY CASE FRESH AT A 10% TRIAL RATE AND ITERATION             
116900*    ZERO -- 10% WAS THE DESK'S CHOSEN STARTING GUESS BACK IN             
117000*    AR-0502 AND HAS NEVER BEEN REVISITED.                                
117100    MOVE 'NO ' TO IRR-FAIL-SWITCH.                                        
117200    MOVE 'NO ' TO IRR-STOP-SWITCH.                                        
117300    MOVE .10 TO WS-IRR-RATE.                                              
117400    MOVE ZERO TO WS-IRR-ITER.                                             
117500                                                                          
117600*    DRIVE 2510-IRR-ITERATE UP TO 1000 TIMES.  IT SETS                    
117700*    IRR-STOP-SWITCH ITSELF THE MOMENT IT HAS AN ANSWER (OR GIVES         
117800*    UP ON A DEAD DERIVATIVE), SO MOST CASES EXIT WELL SHORT OF           
117900*    THE 1000-PASS CEILING.                                               
118000    PERFORM 2510-IRR-ITERATE THRU 2510-EXIT                               
118100        VARYING WS-IRR-ITER FROM 1 BY 1                                   
118200        UNTIL WS-IRR-ITER > 1000                                          
118300        OR IRR-ITERATION-DONE.                                            
118400                                                                          
118500* IF THE LOOP RAN OUT ON THE ITERATION COUNT WITHOUT EVER                 
118600* SETTING IRR-STOP-SWITCH, THAT IS TRUE DIVERGENCE -- AR-0809.            
118700    IF NOT IRR-ITERATION-DONE                                             
118800        MOVE 'YES' TO IRR-FAIL-SWITCH                                     
118900    END-IF.                                                               
119000                                                                          
119100*    ONLY TRUE DIVERGENCE ZEROES OUT THE REPORTED IRR.  A DEAD            
119200*    DERIVATIVE STILL REPORTS WHATEVER RATE THE ITERATION LAST            
119300*    REACHED, NOT ZERO -- THAT DISTINCTION IS THE WHOLE POINT OF          
119400*    AR-0809.                                                             
119500    IF IRR-DID-NOT-CONVERGE                                               
119600        MOVE ZERO TO WS-IRR-PCT                                           
119700    ELSE                                                                  
119800        COMPUTE WS-IRR-PCT ROUNDED = WS-IRR-RATE * 100                    
119900    END-IF.                                                               
120000                                                                          
120100                                                                          
120200* 2510-IRR-ITERATE -- ONE NEWTON-RAPHSON STEP.  IRR-STOP-SWITCH           
120300* ENDS THE DRIVING PERFORM EARLY, EITHER ON A GOOD ANSWER (NPV            
120400* NEAR ZERO) OR A DEAD DERIVATIVE.  A DEAD DERIVATIVE STOPS THE           
120500* LOOP BUT DOES NOT FAIL THE ANSWER -- THE CALLER STILL REPORTS           
120600* THE RATE REACHED.  IRR-FAIL-SWITCH IS SET BY THE CALLER, NOT            
120700* HERE, AND ONLY WHEN THE ITERATION COUNT RUNS OUT -- AR-0809             
120800* 06/03/04.                                                               
120900 2510-IRR-ITERATE.                                                        
121000                                                                          
121100*    NPV AND ITS DERIVATIVE AT THE CURRENT TRIAL RATE.                    
121200    PERFORM 2520-NPV-AT-RATE THRU 2520-EXIT.                              
121300                                                                          
121400*    ABSOLUTE VALUE OF NPV -- THE CONVERGENCE TEST BELOW DOES             
121500*    NOT CARE WHICH SIDE OF ZERO NPV LANDED ON.                           
121600    MOVE WS-NPV-AT-RATE TO WS-NPV-ABS-CHECK.                              
121700    IF WS-NPV-ABS-CHECK < ZERO                                            
121800        MULTIPLY -1 BY WS-NPV-ABS-CHECK                                   
121900    END-IF.                                                               
122000                                                                          
122100*    NPV WITHIN A PENNY OF ZERO IS CLOSE ENOUGH -- STOP HERE,             
122200*    THIS TRIAL RATE IS THE ANSWER.                                       
122300    IF WS-NPV-ABS-CHECK < .01                                             
122400        MOVE 'YES' TO IRR-STOP-SWITCH                                     
122500        GO TO 2510-EXIT                                                   
122600    END-IF.                                                               
122700                                                                          
122800*    A ZERO DERIVATIVE WOULD DIVIDE BY ZERO IN THE NEWTON STEP            
122900*    BELOW.  STOP AND REPORT THE RATE REACHED SO FAR RATHER THAN          
123000*    LET THE STEP ABEND -- THIS IS THE 'DEAD DERIVATIVE' CASE.            
123100    IF WS-NPV-DERIVATIVE = ZERO                                           
123200        MOVE 'YES' TO IRR-STOP-SWITCH                                     
123300        GO TO 2510-EXIT                                                   
123400    END-IF.                                                               
123500                                                                          
123600*    THE NEWTON-RAPHSON STEP ITSELF -- NUDGE THE TRIAL RATE BY            
123700*    NPV OVER ITS OWN SLOPE AND TRY AGAIN NEXT ITERATION.                 
123800    COMPUTE WS-IRR-RATE ROUNDED =                                         
123900        WS-IRR-RATE - (WS-NPV-AT-RATE / WS-NPV-DERIVATIVE).               
124000                                                                          
124100 2510-EXIT.                                                               
124200    EXIT.                                                                 
124300                                                                          
124400                                                                          
124500* 2520-NPV-AT-RATE -- NPV AND ITS DERIVATIVE AT THE CURRENT TRIAL         
124600* RATE WS-IRR-RATE, SUMMED OVER THE CASH FLOW TABLE.  T RUNS 0            
124700* THRU THE HOLDING PERIOD; ELEMENT (T+1) HOLDS CF(T).                     
124800 2520-NPV-AT-RATE.                                                        
124900                                                                          
125000*    ZERO BOTH ACCUMULATORS -- 2521-NPV-ACCUM BUILDS THEM UP              
125100*    TERM BY TERM BELOW.                                                  
125200    MOVE ZERO TO WS-NPV-AT-RATE.                                          
125300    MOVE ZERO TO WS-NPV-DERIVATIVE.                                       
125400                                                                          
125500*    ONE PASS OF THE SUBSCRIPT OVER EVERY CASH FLOW IN THE                
125600*    TABLE, OUTLAY THROUGH FINAL YEAR PROCEEDS.                           
125700    PERFORM 2521-NPV-ACCUM THRU 2521-EXIT                                 
125800        VARYING WS-CF-IDX FROM 1 BY 1                                     
125900        UNTIL WS-CF-IDX > WS-HOLDING-PERIOD-YRS + 1.                      
126000                                                                          
126100 2520-EXIT.                                                               
126200    EXIT.                                                                 
126300                                                                          
126400                                                                          
126500* 2521-NPV-ACCUM -- ONE TERM OF THE NPV/DERIVATIVE SUMMATION.             
126600 2521-NPV-ACCUM.                                                          
126700                                                                          
126800*    DISCOUNT FACTOR FOR THIS TERM, T PERIODS OUT (T = IDX - 1            
126900*    SINCE IDX 1 IS THE OUTLAY AT TIME ZERO).                             
127000    COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                                  
127100        (1 + WS-IRR-RATE) ** (WS-CF-IDX - 1).                             
127200*    ADD THIS TERM'S DISCOUNTED CASH FLOW TO THE RUNNING NPV.             
127300    COMPUTE WS-NPV-AT-RATE ROUNDED =                                      
127400        WS-NPV-AT-RATE +                                                  
127500        (WS-CF-AMOUNT (WS-CF-IDX) / WS-DISCOUNT-FACTOR).                  
127600*    AND THIS TERM'S CONTRIBUTION TO THE DERIVATIVE OF NPV WITH           
127700*    RESPECT TO THE TRIAL RATE -- WHAT THE NEWTON STEP DIVIDES            
127800*    NPV BY TO GET THE NEXT GUESS.                                        
127900    COMPUTE WS-NPV-DERIVATIVE ROUNDED =                                   
128000        WS-NPV-DERIVATIVE -                                               
128100        ((WS-CF-IDX - 1) * WS-CF-AMOUNT (WS-CF-IDX) /                     
128200        (WS-DISCOUNT-FACTOR * (1 + WS-IRR-RATE))).                        
128300                                                                          
128400 2521-EXIT.                                                               
128500    EXIT.                                                                 
128600                                                                          
128700                                                                          
128800* 2600-NPV-CALC -- NPV PER DESK CRITERIA, DISCOUNTED AT THE CASE'S        
128900* DISCOUNT RATE RATHER THAN THE OLD DESK-WIDE CONSTANT -- AR-0755.        
129000 2600-NPV-CALC.                                                           
129100                                                                          
129200*    UNLIKE 2500-IRR-CALC'S TRIAL RATE, THIS DISCOUNT RATE IS             
129300*    FIXED -- IT IS THE HURDLE RATE THE ANALYST KEYED FOR THIS            
129400*    SPECIFIC CASE, NOT SOMETHING BEING SOLVED FOR.                       
129500    COMPUTE WS-NPV-DISCOUNT-RATE ROUNDED =                                
129600        WS-DISCOUNT-RATE-PCT / 100.                                       
129700    MOVE ZERO TO WS-NPV-AMOUNT.                                           
129800                                                                          
129900*    SAME SUBSCRIPT RANGE AS 2520-NPV-AT-RATE -- OUTLAY THROUGH           
130000*    FINAL YEAR PROCEEDS.                                                 
130100    PERFORM 2610-NPV-ACCUM THRU 2610-EXIT                                 
130200        VARYING WS-CF-IDX FROM 1 BY 1                                     
130300        UNTIL WS-CF-IDX > WS-HOLDING-PERIOD-YRS + 1.                      
130400                                                                          
130500                                                                          
130600* 2610-NPV-ACCUM -- ONE TERM OF THE FINAL NPV SUMMATION.                  
130700 2610-NPV-ACCUM.                                                          
130800                                                                          
130900*    SAME SHAPE AS 2521-NPV-ACCUM BUT AT THE CASE'S FIXED HURDLE          
131000*    RATE INSTEAD OF THE IRR TRIAL RATE, AND NO DERIVATIVE IS             
131100*    NEEDED SINCE THERE IS NOTHING LEFT TO SOLVE FOR.                     
131200*    DISCOUNT FACTOR AT THE FIXED HURDLE RATE FOR THIS TERM.              
131300    COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                                  
131400        (1 + WS-NPV-DISCOUNT-RATE) ** (WS-CF-IDX - 1).                    
131500*    FOLD THIS TERM'S PRESENT VALUE INTO THE RUNNING NPV TOTAL --         
131600*    THIS IS THE FIGURE 2900-SUMMARY-OUTPUT WRITES TO SO-NPV.             
131700    COMPUTE WS-NPV-AMOUNT ROUNDED =                                       
131800        WS-NPV-AMOUNT +                                                   
131900        (WS-CF-AMOUNT (WS-CF-IDX) / WS-DISCOUNT-FACTOR).                  
132000                                                                          
132100 2610-EXIT.                                                               
132200    EXIT.                                                                 
132300                                                                          
132400                                                                          
132500* 2700-RATIO-METRICS -- GROSS/NET YIELD, NOI, CAP RATE, CASH ON           
132600* CASH, TOTAL RETURN.  ALL ZERO WHEN THEIR DENOMINATOR IS ZERO OR         
132700* NEGATIVE, PER THE DESK'S SCREENING SHEET -- AR-0559.                    
132800 2700-RATIO-METRICS.                                                      
132900                                                                          
133000*    PRIME EVERY RATIO TO ZERO FIRST -- WHATEVER GUARD BELOW              
133100*    FAILS TO CLEAR LEAVES A CLEAN ZERO INSTEAD OF GARBAGE.               
133200    MOVE ZERO TO WS-GROSS-YIELD-PCT.                                      
133300    MOVE ZERO TO WS-NET-YIELD-PCT.                                        
133400    MOVE ZERO TO WS-CAP-RATE-PCT.                                         
133500    MOVE ZERO TO WS-CASH-ON-CASH-PCT.                                     
133600                                                                          
133700*    GROSS YIELD IS ANNUAL RENT OVER PRICE; NET YIELD ALSO                
133800*    BACKS OUT ANNUAL EXPENSES.  BOTH GUARDED ON PRICE > ZERO --          
133900*    ALREADY ENFORCED BY 2100-VALIDATION, BUT THE DIVIDE STAYS            
134000*    GUARDED HERE ANYWAY.                                                 
134100    IF WS-PROPERTY-PRICE > ZERO                                           
134200        COMPUTE WS-GROSS-YIELD-PCT ROUNDED =                              
134300            (WS-MONTHLY-RENT * 12) / WS-PROPERTY-PRICE * 100              
134400        COMPUTE WS-NET-YIELD-PCT ROUNDED =                                
134500            ((WS-MONTHLY-RENT * 12) - (WS-MONTHLY-EXPENSES * 12))         
134600                / WS-PROPERTY-PRICE * 100                                 
134700    END-IF.                                                               
134800                                                                          
134900*    NET OPERATING INCOME -- RENT AFTER VACANCY LOSS, LESS                
135000*    EXPENSES, BEFORE DEBT SERVICE.  CAP RATE IS NOI OVER PRICE,          
135100*    THE STANDARD UNLEVERED RETURN MEASURE THE DESK SCREENS ON.           
135200    COMPUTE WS-NOI-AMOUNT ROUNDED =                                       
135300        (WS-MONTHLY-RENT * 12 * (1 - WS-VACANCY-RATE-PCT / 100))          
135400            - (WS-MONTHLY-EXPENSES * 12).                                 
135500    IF WS-PROPERTY-PRICE > ZERO                                           
135600        COMPUTE WS-CAP-RATE-PCT ROUNDED =                                 
135700            WS-NOI-AMOUNT / WS-PROPERTY-PRICE * 100                       
135800    END-IF.                                                               
135900                                                                          
136000*    CASH ON CASH IS YEAR-1 OPERATING CASH FLOW OVER THE CASH             
136100*    ACTUALLY PUT DOWN -- ELEMENT (2) OF THE TABLE IS YEAR 1              
136200*    SINCE ELEMENT (1) IS THE OUTLAY.                                     
136300    IF WS-DOWN-PAYMENT > ZERO                                             
136400        COMPUTE WS-CASH-ON-CASH-PCT ROUNDED =                             
136500            WS-CF-AMOUNT (2) / WS-DOWN-PAYMENT * 100                      
136600    END-IF.                                                               
136700                                                                          
136800*    TOTAL RETURN IS THE STRAIGHT SUM OF EVERY ENTRY IN THE               
136900*    CASH FLOW TABLE -- OUTLAY (NEGATIVE) PLUS EVERY YEAR'S               
137000*    CASH FLOW INCLUDING THE FINAL SALE PROCEEDS -- UNDISCOUNTED,         
137100*    UNLIKE NPV.  AR-0814 PUT IT ON THE PRINTED FOOTER.                   
137200    MOVE ZERO TO WS-TOTAL-RETURN.                                         
137300    PERFORM 2710-RETURN-ACCUM THRU 2710-EXIT                              
137400        VARYING WS-CF-IDX FROM 1 BY 1                                     
137500        UNTIL WS-CF-IDX > WS-HOLDING-PERIOD-YRS + 1.                      
137600                                                                          
137700                                                                          
137800* 2710-RETURN-ACCUM -- ONE TERM OF THE TOTAL RETURN SUMMATION.            
137900 2710-RETURN-ACCUM.                                                       
138000                                                                          
138100*    STRAIGHT ADD, NO DISCOUNTING -- THIS IS WHY TOTAL RETURN AND         
138200*    NPV CAN TELL DIFFERENT STORIES ON A LONG HOLDING PERIOD.             
138300    ADD WS-CF-AMOUNT (WS-CF-IDX) TO WS-TOTAL-RETURN.                      
138400                                                                          
138500 2710-EXIT.                                                               
138600    EXIT.                                                                 
138700                                                                          
138800                                                                          
138900* 2800-VERDICT -- ANALYST SCREENING WORKSHEET CLASSIFICATION,             
139000* AR-0588.                                                                
139100 2800-VERDICT.                                                            
139200                                                                          
139300*    STRONG-BUY NEEDS BOTH A GOOD IRR SPREAD OVER THE HURDLE              
139400*    RATE AND A POSITIVE NPV.  IRR ALONE CLEARING THE HURDLE              
139500*    WITHOUT A POSITIVE NPV ONLY EARNS 'MODERATE' -- THE TWO              
139600*    MEASURES CAN DISAGREE ON MARGINAL DEALS.  ANYTHING BELOW             
139700*    THE HURDLE RATE ON IRR IS A STRAIGHT REJECT.                         
139800    IF WS-IRR-PCT > WS-DISCOUNT-RATE-PCT AND WS-NPV-AMOUNT > ZERO         
139900        MOVE 'STRONG-BUY' TO WS-VERDICT                                   
140000    ELSE                                                                  
140100*        ONLY REACHED WHEN IRR CLEARED THE HURDLE BUT NPV DID             
140200*        NOT, OR IRR MISSED THE HURDLE OUTRIGHT -- THE NESTED             
140300*        IF BELOW TELLS THOSE TWO CASES APART.                            
140400        IF WS-IRR-PCT > WS-DISCOUNT-RATE-PCT                              
140500            MOVE 'MODERATE'   TO WS-VERDICT                               
140600        ELSE                                                              
140700            MOVE 'REJECT'     TO WS-VERDICT                               
140800        END-IF                                                            
140900    END-IF.                                                               
141000                                                                          
141100                                                                          
141200* 2900-SUMMARY-OUTPUT -- BUILDS AND WRITES THE SUMMARY RECORD,            
141300* PRINTS THE PROPERTY'S FOOTER BLOCK, AND ROLLS THIS CASE INTO            
141400* THE END OF RUN GRAND TOTALS -- AR-0629.  FOOTER LINE 2 CARRIES          
141500* TOTAL RETURN AS WELL AS THE YIELD FIGURES -- AR-0814, 09/14/04.         
141600 2900-SUMMARY-OUTPUT.                                                     
141700                                                                          
141800*    ONE SUMMARY RECORD PER PROPERTY GOES TO SUMMARY-FILE --              
141900*    THE OTHER EXTRACT DOWNSTREAM SYSTEMS PICK UP, CARRYING THE           
142000*    METRICS AND VERDICT BUT NOT THE YEAR-BY-YEAR DETAIL.                 
142100    MOVE SPACES TO SO-RAW-RECORD.                                         
142200    MOVE WS-PROPERTY-ID          TO SO-PROPERTY-ID.                       
142300    MOVE WS-INITIAL-INVESTMENT   TO SO-INITIAL-INVESTMENT.                
142400*    RETURN METRICS FIRST -- IRR/NPV FROM 2500/2600, THEN THE             
142500*    RATIOS FROM 2700-RATIO-METRICS.                                      
142600    MOVE WS-IRR-PCT              TO SO-IRR-PCT.                           
142700    MOVE WS-NPV-AMOUNT           TO SO-NPV-AMOUNT.                        
142800    MOVE WS-GROSS-YIELD-PCT      TO SO-GROSS-YIELD-PCT.                   
142900    MOVE WS-NET-YIELD-PCT        TO SO-NET-YIELD-PCT.                     
143000    MOVE WS-CAP-RATE-PCT         TO SO-CAP-RATE-PCT.                      
143100    MOVE WS-CASH-ON-CASH-PCT     TO SO-CASH-ON-CASH-PCT.                  
143200*    TOTAL RETURN AND THE VERDICT TEXT CLOSE OUT THE RECORD --            
143300*    THE TWO FIELDS THE DOWNSTREAM EXTRACT SORTS/FILTERS ON MOST.         
143400    MOVE WS-TOTAL-RETURN         TO SO-TOTAL-RETURN.                      
143500    MOVE WS-VERDICT              TO SO-VERDICT.                           
143600    WRITE SUM-OUT-REC.                                                    
143700                                                                          
143800*    FOOTER LINE 1 -- IRR AND NPV, THE TWO HEADLINE FIGURES THE           
143900*    DESK LOOKS AT FIRST.                                                 
144000    MOVE WS-IRR-PCT              TO RPT-F1-IRR-ED.                        
144100    MOVE WS-NPV-AMOUNT           TO RPT-F1-NPV-ED.                        
144200    WRITE PRTLINE FROM RPT-FOOTER-LINE-1                                  
144300        AFTER ADVANCING 2 LINES.                                          
144400                                                                          
144500*    FOOTER LINE 2 -- THE SECONDARY RATIOS, TOTAL RETURN, AND             
144600*    THE VERDICT CLASSIFICATION FROM 2800-VERDICT.  AT EOP                
144700*    RE-HEADS THE NEXT PAGE JUST LIKE THE DETAIL LINE DOES.               
144800    MOVE WS-GROSS-YIELD-PCT      TO RPT-F2-GROSS-ED.                      
144900    MOVE WS-NET-YIELD-PCT        TO RPT-F2-NET-ED.                        
145000    MOVE WS-CAP-RATE-PCT         TO RPT-F2-CAP-ED.                        
145100    MOVE WS-CASH-ON-CASH-PCT     TO RPT-F2-COC-ED.                        
145200    MOVE WS-TOTAL-RETURN         TO RPT-F2-RETURN-ED.                     
145300    MOVE WS-VERDICT              TO RPT-F2-VERDICT.                       
145400    WRITE PRTLINE FROM RPT-FOOTER-LINE-2                                  
145500        AFTER ADVANCING 1 LINE                                            
145600        AT EOP                                                            
145700            PERFORM 9100-PROPERTY-HEADING                                 
145800    END-WRITE.                                                            
145900                                                                          
146000*    ROLL THIS CASE'S FIGURES INTO THE RUN-WIDE ACCUMULATORS FOR          
146100*    THE GRAND TOTAL LINES 3000-CLOSING PRINTS AT END OF JOB.             
146200    ADD WS-INITIAL-INVESTMENT TO WS-GT-INITIAL-INV.                       
146300    ADD WS-NPV-AMOUNT         TO WS-GT-NPV.                               
146400    ADD WS-TOTAL-RETURN       TO WS-GT-TOTAL-RETURN.                      
146500                                                                          
146600                                                                          
146700* 3000-CLOSING -- END OF RUN CONTROL TOTALS AND CLOSE, AR-0629 /          
146800* AR-0788 (REJECT COUNT ADDED TO THE TOTALS LINE).                        
146900*                                                                         
147000* OPERATIONS NOTE -- THE GRAND TOTAL LINES ARE THE LAST THING             
147100* WRITTEN TO FEASRPT.  IF THIS PARAGRAPH NEVER FIRES, THE STEP            
147200* ABENDED SOMEWHERE IN 2000-MAINLINE AND THE REPORT IS SHORT --           
147300* LOOK FOR A MISSING FOOTER BLOCK ON THE LAST PROPERTY PRINTED.           
147400 3000-CLOSING.                                                            
147500                                                                          
147600*    RECORD COUNTS -- READ, PROCESSED, AND REJECTED.  READ SHOULD         
147700*    ALWAYS EQUAL PROCESSED PLUS REJECTED; OPERATIONS BALANCES            
147800*    THIS LINE AGAINST THE INPUT FILE'S OWN RECORD COUNT.                 
147900    MOVE WS-RECS-READ      TO RPT-G-READ-ED.                              
148000    MOVE WS-RECS-PROCESSED TO RPT-G-PROC-ED.                              
148100    MOVE WS-RECS-REJECTED  TO RPT-G-REJ-ED.                               
148200    WRITE PRTLINE FROM RPT-GRANDTOTAL-LINE                                
148300        AFTER ADVANCING 3 LINES.                                          
148400                                                                          
148500*    DOLLAR TOTALS ACROSS THE WHOLE PORTFOLIO -- INVESTMENT,              
148600*    NPV, AND TOTAL RETURN, ACCUMULATED CASE BY CASE IN                   
148700*    2900-SUMMARY-OUTPUT.                                                 
148800    MOVE WS-GT-INITIAL-INV  TO RPT-G2-INV-ED.                             
148900    MOVE WS-GT-NPV          TO RPT-G2-NPV-ED.                             
149000    MOVE WS-GT-TOTAL-RETURN TO RPT-G2-RET-ED.                             
149100    WRITE PRTLINE FROM RPT-GRANDTOTAL-LINE-2                              
149200        AFTER ADVANCING 1 LINE.                                           
149300                                                                          
149400*    RUN IS DONE -- CLOSE EVERYTHING BEFORE 0000-RPFEAS01 STOPS           
149500*    THE RUN.                                                             
149600    CLOSE PROPERTY-FILE.                                                  
149700    CLOSE DETAIL-FILE.                                                    
149800    CLOSE SUMMARY-FILE.                                                   
149900    CLOSE REPORT-FILE.                                                    
150000                                                                          
150100                                                                          
150200* 9000-READ -- MODELED ON EVERY CASE PROBLEM'S 9000-READ.  KEPT           
150300* DELIBERATELY THIN -- ONE READ, ONE SWITCH, NOTHING ELSE -- SO           
150400* THE ONLY PLACE A MAINTAINER HAS TO LOOK FOR END-OF-FILE HANDLING        
150500* IN THIS PROGRAM IS RIGHT HERE.                                          
150600 9000-READ.                                                               
150700                                                                          
150800*    STRAIGHT SEQUENTIAL READ.  AT END FLIPS MORE-RECS SO THE             
150900*    MAINLINE PERFORM IN 0000-RPFEAS01 STOPS DRIVING                      
151000*    2000-MAINLINE.  NO FILE STATUS CHECK HERE -- SEE AR-0838 IN          
151100*    THE CHANGE LOG ABOVE FOR WHY THAT WAS TAKEN OUT RATHER THAN          
151200*    LEFT DECLARED AND UNUSED.                                            
151300    READ PROPERTY-FILE                                                    
151400        AT END                                                            
151500            MOVE 'NO ' TO MORE-RECS                                       
151600    END-READ.                                                             
151700                                                                          
151800                                                                          
151900* 9100-PROPERTY-HEADING -- PAGE HEADING, PROPERTY HEADING AND             
152000* COLUMN HEADINGS.  PERFORMED ONCE PER PROPERTY AND AGAIN                 
152100* WHENEVER A WRITE HITS THE FOOTING LINE (AT EOP), SINCE WE               
152200* BREAK ON PROPERTY-ID AND NOTHING ELSE -- ONE CASE, ONE PAGE             
152300* GROUP.                                                                  
152400 9100-PROPERTY-HEADING.                                                   
152500                                                                          
152600*    BUMP THE PAGE COUNTER AND BUILD TODAY'S DATE FOR THE                 
152700*    TITLE LINE.  WS-CURR-YEAR IS RECOMPUTED HERE RATHER THAN             
152800*    CARRIED FROM 1000-INIT SINCE THE FOUR-DIGIT YEAR ONLY GETS           
152900*    BUILT WHEN IT IS ACTUALLY NEEDED ON A PRINTED LINE.                  
153000    ADD 1 TO WS-PAGE-CTR.                                                 
153100    MOVE WS-CURR-MONTH TO RPT-T-MONTH.                                    
153200    MOVE WS-CURR-DAY   TO RPT-T-DAY.                                      
153300    COMPUTE WS-CURR-YEAR = (WS-RUN-CC * 100) + WS-RUN-YY.                 
153400    MOVE WS-CURR-YEAR  TO RPT-T-YEAR.                                     
153500    MOVE WS-PAGE-CTR   TO RPT-T-PAGE.                                     
153600                                                                          
153700*    TOP-OF-FORM SKIPS TO THE TOP OF A FRESH PAGE ON THE LINE             
153800*    PRINTER'S OWN CHANNEL 1 -- THE ONE PLACE THIS PROGRAM STILL          
153900*    TALKS TO THE CARRIAGE CONTROL TAPE DIRECTLY.                         
154000    WRITE PRTLINE FROM RPT-TITLE-LINE                                     
154100        AFTER ADVANCING TOP-OF-FORM.                                      
154200    WRITE PRTLINE FROM RPT-RUNID-LINE                                     
154300        AFTER ADVANCING 1 LINE.                                           
154400                                                                          
154500*    PROPERTY HEADER -- THE CASE'S OWN IDENTITY, NAME, ASKING             
154600*    PRICE AND DOWN PAYMENT, SO A READER FLIPPING PAGES CAN TELL          
154700*    ONE CASE FROM THE NEXT WITHOUT HUNTING BACK TO PAGE ONE.             
154800    MOVE WS-PROPERTY-ID   TO RPT-H-PROP-ID.                               
154900    MOVE WS-PROPERTY-NAME TO RPT-H-PROP-NAME.                             
155000    MOVE WS-PROPERTY-PRICE TO RPT-H-PRICE-ED.                             
155100    MOVE WS-DOWN-PAYMENT   TO RPT-H-DOWNPMT-ED.                           
155200    WRITE PRTLINE FROM RPT-PROP-HDR-LINE                                  
155300        AFTER ADVANCING 2 LINES.                                          
155400                                                                          
155500*    TWO-LINE COLUMN HEADING FOR THE DETAIL LINES 2900-SUMMARY-           
155600*    OUTPUT IS ABOUT TO PRINT UNDERNEATH.  KEPT AS TWO FIXED              
155700*    LITERAL LINES RATHER THAN BUILT FIELD BY FIELD, SINCE                
155800*    NOTHING IN THEM VARIES CASE TO CASE.                                 
155900    WRITE PRTLINE FROM RPT-COL-HDG-1                                      
156000        AFTER ADVANCING 2 LINES.                                          
156100    WRITE PRTLINE FROM RPT-COL-HDG-2                                      
156200        AFTER ADVANCING 1 LINE.                                           
156300                                                                          
